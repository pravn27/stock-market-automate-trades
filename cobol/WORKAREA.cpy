000100******************************************************************
000200* Copybook: WORKAREA
000300* Author: R. IYER
000400* Date: 11-02-1991
000500* Purpose: COMMON RECORD LAYOUTS FOR THE TRADE RISK CONTROL RUN
000600*        : SIGNAL, POSITION, ALLOCATION, DECISION AND EXIT
000700*        : AREAS SHARED BY RISKCALC, PORTFMGR, STRATVAL, TRDVALID
000800******************************************************************
000900*  CHANGE LOG
001000*  DATE      INIT  TICKET   DESCRIPTION
001100*  --------  ----  -------  ---------------------------------
001200*  11-02-91  RI    TRC-001  ORIGINAL LAYOUT FOR PILOT RUN
001300*  04-19-93  RI    TRC-014  ADDED SIG-TIMEFRAME, SIG-STRATEGY
001400*  09-08-95  KPM   TRC-029  ADDED ALLOCATION-RECORD FOR RISKCALC
001500*  02-14-97  KPM   TRC-041  ADDED POSITION-RECORD SECTOR FIELD
001600*  07-30-98  DS    TRC-058  Y2K - CENTURY BYTES IN DATE GROUPS
001700*  01-11-99  DS    TRC-059  Y2K - REGRESSION SIGN-OFF, NO CHANGE
001800*  06-02-01  MRT   TRC-072  ADDED EXIT-RECORD FOR CLOSE EVENTS
001900*  03-15-04  MRT   TRC-088  WIDENED DEC-REASON TO X(60)
002000*  08-22-06  MRT   TRC-101  ADDED CALL PARAMETER AREAS FOR
002100*           :        RISKCALC/PORTFMGR/TRDVALID SUBPROGRAMS
002200*  05-03-09  PDN   TRC-119  ADDED CONVICTION SUMMARY AND
002300*           :        DECISION LOG TABLES FOR SUMMARY REPORT
002310*  11-14-11  SKV   TRC-124  ADDED PORTFOLIO-REQUEST/RETURN AREAS
002320*           :        FOR PORTFMGR CALL INTERFACE FROM STRATVAL
002400******************************************************************
002500*
002600*    SIGNAL-RECORD - ONE PER INBOUND TRADING SIGNAL
002700*
002800 01  WA-SIGNAL-RECORD.
002900     05  SIG-SYMBOL                  PIC X(12).
003000     05  SIG-EXCHANGE                PIC X(04).
003100     05  SIG-ACTION                  PIC X(09).
003200         88  SIG-ACTION-BUY              VALUE 'BUY'.
003300         88  SIG-ACTION-SELL             VALUE 'SELL'.
003400         88  SIG-ACTION-CLOSE            VALUE 'CLOSE'.
003500         88  SIG-ACTION-CLOSE-ALL        VALUE 'CLOSE-ALL'.
003600     05  SIG-PRICE                   PIC 9(07)V99.
003700     05  SIG-STOP-LOSS               PIC 9(07)V99.
003800     05  SIG-TARGET                  PIC 9(07)V99.
003900     05  SIG-CONVICTION              PIC X(10).
004000         88  SIG-CONV-BELOW-LOW          VALUE 'BELOW-LOW'.
004100         88  SIG-CONV-LOW                VALUE 'LOW'.
004200         88  SIG-CONV-MEDIUM             VALUE 'MEDIUM'.
004300         88  SIG-CONV-HIGH               VALUE 'HIGH'.
004400         88  SIG-CONV-ABOVE-HIGH         VALUE 'ABOVE-HIGH'.
004500         88  SIG-CONV-HIGHEST            VALUE 'HIGHEST'.
004600     05  SIG-TIMEFRAME               PIC X(05).
004700     05  SIG-STRATEGY                PIC X(10).
004800     05  FILLER                      PIC X(03).
004900*
005000*    POSITION-RECORD - ONE ENTRY PER ACTIVE PORTFOLIO POSITION
005100*
005200 01  WA-POSITION-RECORD.
005300     05  POS-SYMBOL                  PIC X(12).
005400     05  POS-QUANTITY                PIC S9(07).
005500     05  POS-ENTRY-PRICE             PIC 9(07)V99.
005600     05  POS-CURRENT-PRICE           PIC 9(07)V99.
005700     05  POS-STOP-LOSS               PIC 9(07)V99.
005800     05  POS-TARGET                  PIC 9(07)V99.
005900     05  POS-PNL                     PIC S9(09)V99.
006000     05  POS-SECTOR                  PIC X(10).
006100     05  FILLER                      PIC X(04).
006200*
006300*    ALLOCATION-RECORD - OUTPUT OF THE RISKCALC SIZING ENGINE
006400*
006500 01  WA-ALLOCATION-RECORD.
006600     05  ALO-RISK-PERCENT            PIC V9999.
006700     05  ALO-RISK-AMOUNT             PIC 9(09)V99.
006800     05  ALO-RISK-PER-UNIT           PIC 9(07)V99.
006900     05  ALO-MAX-QTY-BY-RISK         PIC 9(07).
007000     05  ALO-MAX-QTY-BY-ENTRY        PIC 9(07).
007100     05  ALO-FINAL-QTY               PIC 9(07).
007200     05  ALO-TOTAL-INVESTMENT        PIC 9(11)V99.
007300     05  ALO-ACTUAL-RISK-AMT         PIC 9(09)V99.
007400     05  ALO-ACTUAL-RISK-PCT         PIC V9(04).
007500     05  FILLER                      PIC X(05).
007600*
007700*    DECISION-RECORD - ONE PER SIGNAL PROCESSED
007800*
007900 01  WA-DECISION-RECORD.
008000     05  DEC-SYMBOL                  PIC X(12).
008100     05  DEC-ACTION                  PIC X(09).
008200     05  DEC-APPROVED                PIC X(01).
008300         88  DEC-IS-APPROVED             VALUE 'Y'.
008400         88  DEC-IS-REJECTED             VALUE 'N'.
008500     05  DEC-REASON                  PIC X(60).
008600     05  DEC-POSITION-SIZE           PIC 9(07).
008700     05  DEC-INVESTMENT              PIC 9(11)V99.
008800     05  DEC-RISK-AMOUNT             PIC 9(09)V99.
008900     05  DEC-RISK-PERCENT            PIC 9V9(04).
009000     05  DEC-RR-RATIO                PIC 9(03)V99.
009100     05  FILLER                      PIC X(07).
009200*
009300*    EXIT-RECORD - ONE PER POSITION CLOSE EVENT
009400*
009500 01  WA-EXIT-RECORD.
009600     05  EXT-SYMBOL                  PIC X(12).
009700     05  EXT-EXIT-PRICE              PIC 9(07)V99.
009800     05  EXT-REASON                  PIC X(12).
009900         88  EXT-REASON-SL-HIT           VALUE 'SL-HIT'.
010000         88  EXT-REASON-TARGET-HIT       VALUE 'TARGET-HIT'.
010100         88  EXT-REASON-MANUAL           VALUE 'MANUAL'.
010200     05  FILLER                      PIC X(07).
010300*
010400*    CAPITAL-PARMS - CONSTANTS PASSED TO THE RISKCALC AND
010500*    PORTFMGR SUBPROGRAMS ON EVERY CALL
010600*
010700 01  WA-CAPITAL-PARMS.
010800     05  CAP-CAPITAL-AMOUNT          PIC 9(11)V99.
010900     05  CAP-MAX-RISK-PCT            PIC V9999.
011000     05  CAP-MAX-POSITION-PCT        PIC V9999.
011100     05  CAP-MIN-RR-RATIO            PIC 9(03)V99.
011200     05  CAP-MAX-POSITIONS           PIC 9(02)      COMP.
011300     05  CAP-MAX-TRADES-PER-DAY      PIC 9(02)      COMP.
011400     05  CAP-DAILY-LOSS-LIMIT-PCT    PIC V9999.
011500     05  CAP-MAX-SECTOR-EXPOS-PCT    PIC V9999.
011600     05  FILLER                      PIC X(10).
011700*
011800*    RISK-REQUEST - SIZING REQUEST PASSED TO RISKCALC
011900*
012000 01  WA-RISK-REQUEST.
012100     05  RRQ-REQUEST-TYPE            PIC X(06).
012200         88  RRQ-TYPE-EQUITY             VALUE 'EQUITY'.
012210         88  RRQ-TYPE-FNO                VALUE 'FNOTRD'.
012220         88  RRQ-TYPE-RR-CHECK           VALUE 'RRCHEK'.
012230         88  RRQ-TYPE-CONV-SWEEP         VALUE 'CVSWEP'.
012400     05  RRQ-FNO-STOP-POINTS         PIC 9(05)V99.
012500     05  RRQ-FNO-LOT-SIZE            PIC 9(05).
012600     05  FILLER                      PIC X(10).
012700*
012800*    RISK-RETURN-CODE - STATUS RETURNED BY RISKCALC
012900*
013000 01  WA-RISK-RETURN-CODE.
013100     05  RSK-RETURN-CODE             PIC X(02).
013200         88  RSK-RC-OK                   VALUE '00'.
013300         88  RSK-RC-ZERO-ENTRY-STOP      VALUE '10'.
013400         88  RSK-RC-ZERO-RISK            VALUE '20'.
013500     05  RSK-RETURN-REASON           PIC X(40).
013600     05  FILLER                      PIC X(08).
013700*
013800*    RR-RESULT - RISK:REWARD VALIDATION RESULT FROM RISKCALC
013900*
014000 01  WA-RR-RESULT.
014100     05  RRR-RATIO                   PIC 9(03)V99.
014200     05  RRR-VALID-FLAG              PIC X(01).
014300         88  RRR-IS-VALID                VALUE 'Y'.
014400     05  FILLER                      PIC X(05).
014500*
014600*    CONVICTION-SUMMARY-TABLE - RISKCALC CONVICTION SWEEP OUTPUT
014700*    USED IN THE PORTFOLIO SUMMARY REPORT CONVICTION SCHEDULE
014800*
014900 01  WA-CONVICTION-SUMMARY-TABLE.
015000     05  CVS-ENTRY OCCURS 6 TIMES INDEXED BY CVS-IDX.
015100         10  CVS-CONVICTION-NAME     PIC X(10).
015200         10  CVS-RISK-PERCENT        PIC V9999.
015300         10  CVS-RISK-AMOUNT         PIC 9(09)V99.
015400*
015500*    DECISION-LOG-TABLE - ONE ENTRY PER SIGNAL PROCESSED THIS
015600*    RUN, CARRIED FROM STRATVAL TO PORTFMGR FOR THE DECISION
015700*    LOG SECTION OF THE SUMMARY REPORT
015800*
015900 01  WA-DECISION-LOG-TABLE.
016000     05  DLG-COUNT                   PIC 9(05)      COMP.
016100     05  DLG-ENTRY OCCURS 500 TIMES INDEXED BY DLG-IDX.
016200         10  DLG-SYMBOL              PIC X(12).
016300         10  DLG-ACTION              PIC X(09).
016400         10  DLG-APPROVED            PIC X(01).
016500         10  DLG-REASON              PIC X(60).
016600         10  DLG-QTY                 PIC 9(07).
016700         10  DLG-INVESTMENT          PIC 9(11)V99.
016800         10  DLG-RISK-AMOUNT         PIC 9(09)V99.
016900         10  DLG-RISK-PCT            PIC 9V9(04).
017000         10  DLG-RR-RATIO            PIC 9(03)V99.
017010*
017020*    PORTFOLIO-REQUEST - CALL PARAMETER AREA, STRATVAL TO PORTFMGR
017030*
017040 01  WA-PORTFOLIO-REQUEST.
017050     05  PRQ-REQUEST-TYPE            PIC X(08).
017060         88  PRQ-TYPE-CAN-TAKE           VALUE 'CANTAKE '.
017070         88  PRQ-TYPE-ADD-TRADE          VALUE 'ADDTRD  '.
017080         88  PRQ-TYPE-PROCESS-EXITS      VALUE 'PROCEXIT'.
017085         88  PRQ-TYPE-UPDATE-PRICE       VALUE 'UPDPRICE'.
017090         88  PRQ-TYPE-BUILD-SUMMARY      VALUE 'SUMMARY '.
017100     05  PRQ-SYMBOL                  PIC X(12).
017110     05  PRQ-SECTOR                  PIC X(10).
017120     05  PRQ-ACTION                  PIC X(09).
017130     05  PRQ-QUANTITY                PIC S9(07).
017140     05  PRQ-PRICE                   PIC 9(07)V99.
017150     05  PRQ-POSITION-VALUE          PIC 9(11)V99.
017160     05  FILLER                      PIC X(08).
017170*
017180*    PORTFOLIO-RETURN - STATUS/REASON RETURNED BY PORTFMGR
017190*
017200 01  WA-PORTFOLIO-RETURN.
017210     05  PRT-RETURN-CODE             PIC X(02).
017220         88  PRT-RC-OK                   VALUE '00'.
017230         88  PRT-RC-REJECTED             VALUE '90'.
017240     05  PRT-REASON                  PIC X(60).
017250     05  FILLER                      PIC X(08).
017260*
017270*    VALIDATION-RETURN - STATUS RETURNED BY TRDVALID
017280*
017290 01  WA-VALIDATION-RETURN.
017300     05  VAL-RETURN-CODE             PIC X(02).
017310         88  VAL-RC-OK                   VALUE '00'.
017320         88  VAL-RC-REJECTED             VALUE '90'.
017330     05  VAL-REASON                  PIC X(40).
017340     05  FILLER                      PIC X(08).

000100******************************************************************
000200* Author: R. IYER
000300* Date: 11-02-1991
000400* Purpose: MAIN DECISION PIPELINE FOR THE TRADE RISK CONTROL RUN.
000500*        : READS INBOUND SIGNALS, VALIDATES AND SIZES EACH ONE,
000600*        : APPLIES THE PORTFOLIO CONSTRAINT CHECKS AND WRITES AN
000700*        : APPROVED/REJECTED DECISION RECORD FOR EVERY SIGNAL.
000800*        : DRIVES END-OF-RUN EXIT PROCESSING AND THE PORTFOLIO
000900*        : SUMMARY REPORT THROUGH THE PORTFMGR SUBPROGRAM.
001000* Tectonics: COBC
001100******************************************************************
001200*  CHANGE LOG
001300*  DATE      INIT  TICKET   DESCRIPTION
001400*  --------  ----  -------  ---------------------------------
001500*  11-02-91  RI    TRC-001  ORIGINAL PILOT RUN DRIVER
001600*  04-19-93  RI    TRC-015  CALL TO TRDVALID FOR FIELD EDITS,
001700*           :        REMOVED IN-LINE VALIDATION
001800*  09-08-95  KPM   TRC-029  CALL TO RISKCALC FOR EQUITY SIZING
001900*  11-19-97  KPM   TRC-046  R:R VALIDATION STEP AND SECTOR TABLE
002000*  07-30-98  DS    TRC-058  Y2K - CENTURY BYTES IN DATE GROUPS
002100*  01-11-99  DS    TRC-059  Y2K - REGRESSION SIGN-OFF, NO CHANGE
002200*  06-02-01  MRT   TRC-072  ADDED END-OF-RUN EXIT PROCESSING STEP
002300*  08-22-06  MRT   TRC-101  CALL TO PORTFMGR REPLACES IN-LINE
002400*           :        PORTFOLIO ARRAY - SEE PORTFMGR.CBL
002500*  05-03-09  PDN   TRC-119  DECISION LOG TABLE BUILT HERE AND
002600*           :        PASSED TO PORTFMGR FOR THE SUMMARY REPORT
002700*  11-14-11  SKV   TRC-124  CONVICTION SCHEDULE SWEEP ADDED AHEAD
002800*           :        OF SUMMARY REPORT CALL
002900*  02-20-14  ASJ   TRC-145  REPLACED REJECT-CASCADE GOTO CHAIN
003000*           :        WITH NESTED IF PER 2014 CODING STANDARD
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300*
003400 PROGRAM-ID.    STRATVAL.
003500 AUTHOR.        R. IYER.
003600 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - RISK CONTROL.
003700 DATE-WRITTEN.  11-02-1991.
003800 DATE-COMPILED. 11-02-1991.
003900 SECURITY.      COMPANY CONFIDENTIAL - RISK CONTROL SUBSYSTEM.
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS VALID-DECISION-CLASS IS "Y" "N"
004800     UPSI-0 ON  STATUS IS SV-TRACE-REQUESTED
004900            OFF STATUS IS SV-TRACE-NOT-REQUESTED.
005000*
005100 INPUT-OUTPUT SECTION.
005200*
005300 FILE-CONTROL.
005400*
005500     SELECT SIGNALS-FILE ASSIGN TO SIGNALS
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-SIGNALS-STATUS.
005800*
005900     SELECT DECISIONS-FILE ASSIGN TO DECISIONS
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-DECISIONS-STATUS.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  SIGNALS-FILE RECORDING MODE F.
006800 01  SIGNALS-RECORD              PIC X(80).
006900*
007000 FD  DECISIONS-FILE RECORDING MODE F.
007100 01  DECISIONS-RECORD            PIC X(130).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007420 77  WS-REJECTED-COUNT           PIC 9(05)      COMP.
007440*
007500 01  WS-TITLE-LINE.
007600     05  FILLER                      PIC X(11)
007700         VALUE '* STRATVAL '.
007800     05  FILLER                      PIC X(40)
007900         VALUE 'STRATEGY VALIDATOR - SIGNAL DECISION RUN'.
008000     05  FILLER                      PIC X(15) VALUE SPACES.
008100*
008200 01  WS-FILE-STATUS-GROUP.
008300     05  WS-SIGNALS-STATUS           PIC X(02) VALUE SPACES.
008400     05  WS-DECISIONS-STATUS         PIC X(02) VALUE SPACES.
008500*
008600 01  WS-ERROR-AREA.
008700     05  WS-ERR-MSG                  PIC X(40).
008800     05  WS-ERR-CDE                  PIC X(02).
008900     05  WS-ERR-PROC                 PIC X(20).
009000     05  FILLER                      PIC X(08).
009100*
009200 01  WS-SWITCHES.
009300     05  WS-SIGNALS-EOF-SW           PIC X(01) VALUE 'N'.
009400         88  WS-SIGNALS-EOF              VALUE 'Y'.
009500     05  WS-COMPLETENESS-SW          PIC X(01) VALUE 'N'.
009600         88  WS-COMPLETENESS-OK          VALUE 'Y'.
009700     05  WS-SIZING-SW                PIC X(01) VALUE 'N'.
009800         88  WS-SIZING-OK                VALUE 'Y'.
009900     05  WS-RR-SW                    PIC X(01) VALUE 'N'.
010000         88  WS-RR-OK                    VALUE 'Y'.
010100     05  WS-APPROVED-SW              PIC X(01) VALUE 'N'.
010200         88  WS-SIGNAL-APPROVED          VALUE 'Y'.
010300     05  FILLER                      PIC X(05).
010400*
010500 01  WS-REJECT-AREA.
010600     05  WS-REJECT-REASON            PIC X(60) VALUE SPACES.
010700     05  FILLER                      PIC X(08).
010800*
010900 01  WS-REJECT-REASON-VIEW REDEFINES WS-REJECT-AREA.
011000     05  WS-REJECT-REASON-SHORT      PIC X(40).
011100     05  FILLER                      PIC X(28).
011200*
011300 01  WS-COUNTERS.
011400     05  WS-SIGNALS-READ             PIC 9(05)      COMP.
011500     05  WS-APPROVED-COUNT           PIC 9(05)      COMP.
011700     05  FILLER                      PIC X(06).
011800*
011900*    SECTOR LOOKUP TABLE - STATIC SYMBOL TO SECTOR MAP, LOADED
012000*    ONCE FROM VALUE CLAUSES AND SEARCHED PER SIGNAL
012100*
012200 01  WS-SECTOR-TABLE-AREA.
012300     05  FILLER PIC X(12) VALUE 'RELIANCE'.
012400     05  FILLER PIC X(10) VALUE 'ENERGY'.
012500     05  FILLER PIC X(12) VALUE 'TCS'.
012600     05  FILLER PIC X(10) VALUE 'IT'.
012700     05  FILLER PIC X(12) VALUE 'INFY'.
012800     05  FILLER PIC X(10) VALUE 'IT'.
012900     05  FILLER PIC X(12) VALUE 'WIPRO'.
013000     05  FILLER PIC X(10) VALUE 'IT'.
013100     05  FILLER PIC X(12) VALUE 'HCLTECH'.
013200     05  FILLER PIC X(10) VALUE 'IT'.
013300     05  FILLER PIC X(12) VALUE 'TECHM'.
013400     05  FILLER PIC X(10) VALUE 'IT'.
013500     05  FILLER PIC X(12) VALUE 'HDFCBANK'.
013600     05  FILLER PIC X(10) VALUE 'BANKING'.
013700     05  FILLER PIC X(12) VALUE 'ICICIBANK'.
013800     05  FILLER PIC X(10) VALUE 'BANKING'.
013900     05  FILLER PIC X(12) VALUE 'SBIN'.
014000     05  FILLER PIC X(10) VALUE 'BANKING'.
014100     05  FILLER PIC X(12) VALUE 'KOTAKBANK'.
014200     05  FILLER PIC X(10) VALUE 'BANKING'.
014300     05  FILLER PIC X(12) VALUE 'AXISBANK'.
014400     05  FILLER PIC X(10) VALUE 'BANKING'.
014500     05  FILLER PIC X(12) VALUE 'TATAMOTORS'.
014600     05  FILLER PIC X(10) VALUE 'AUTO'.
014700     05  FILLER PIC X(12) VALUE 'MARUTI'.
014800     05  FILLER PIC X(10) VALUE 'AUTO'.
014900     05  FILLER PIC X(12) VALUE 'M&M'.
015000     05  FILLER PIC X(10) VALUE 'AUTO'.
015100*
015200 01  WS-SECTOR-TABLE REDEFINES WS-SECTOR-TABLE-AREA.
015300     05  WS-SEC-ENTRY OCCURS 14 TIMES INDEXED BY WS-SEC-IDX.
015400         10  WS-SEC-SYMBOL           PIC X(12).
015500         10  WS-SEC-NAME             PIC X(10).
015600*
015700*    SYSTEM DATE/TIME - FOR THE RUN-HEADER TRACE, SET UP THE
015800*    WAY THE SHOP HAS DONE SINCE THE PILOT RUN
015900*
016000 01  SYSTEM-DATE-AND-TIME.
016100     05  CURRENT-DATE.
016200         10  CURRENT-CENT           PIC 9(02).
016300         10  CURRENT-YEAR           PIC 9(02).
016400         10  CURRENT-MONTH          PIC 9(02).
016500         10  CURRENT-DAY            PIC 9(02).
016600     05  CURRENT-TIME.
016700         10  CURRENT-HOUR           PIC 9(02).
016800         10  CURRENT-MINUTE         PIC 9(02).
016900         10  CURRENT-SECOND         PIC 9(02).
017000         10  CURRENT-HNDSEC         PIC 9(02).
017100*
017200 01  WS-RUN-STAMP-NUM REDEFINES SYSTEM-DATE-AND-TIME PIC 9(16).
017300*
017400     COPY WORKAREA.
017500*
017600 PROCEDURE DIVISION.
017700*
017800 001-MAIN-PROCESS.
017900*
018000     DISPLAY '-------------------------------------------------'.
018100     DISPLAY '******** INVENTURE GROWTH AND SECURITIES ********'.
018200     DISPLAY '****      STRATEGY VALIDATOR - RISK RUN      ****'.
018300     DISPLAY '-------------------------------------------------'.
018400*
018500     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
018600     ACCEPT CURRENT-TIME FROM TIME.
018700*
018800     MOVE ZERO TO WS-SIGNALS-READ WS-APPROVED-COUNT
018900                  WS-REJECTED-COUNT.
019000     MOVE ZERO TO DLG-COUNT.
019100*
019200     PERFORM 010-OPEN-FILES         THRU 010-EX.
019300     PERFORM 020-LOAD-CAPITAL-PARMS THRU 020-EX.
019400     PERFORM 800-INIT-REPORT        THRU 800-EX.
019500*
019600     PERFORM 030-READ-SIGNAL THRU 030-EX.
019700*
019800     PERFORM 100-PROCESS-SIGNAL THRU 100-EX
019900         UNTIL WS-SIGNALS-EOF.
020000*
020100     PERFORM 195-PROCESS-EXIT-EVENTS   THRU 195-EX.
020200     PERFORM 196-BUILD-CONV-SCHEDULE   THRU 196-EX.
020300     PERFORM 197-BUILD-SUMMARY-REPORT  THRU 197-EX.
020400*
020500     PERFORM 900-CLOSE-FILES THRU 900-EX.
020600*
020700     DISPLAY '************REPORT START**************************'.
020800     DISPLAY 'SIGNALS READ      = ' WS-SIGNALS-READ.
020900     DISPLAY 'DECISIONS APPROVED= ' WS-APPROVED-COUNT.
021000     DISPLAY 'DECISIONS REJECTED= ' WS-REJECTED-COUNT.
021100     DISPLAY '************REPORT END****************************'.
021200     DISPLAY 'END OF SESSION'.
021300*
021400     STOP RUN.
021500*
021600******************************************************************
021700*    010-OPEN-FILES
021800******************************************************************
021900 010-OPEN-FILES.
022000*
022100     OPEN INPUT  SIGNALS-FILE.
022200*
022300     IF WS-SIGNALS-STATUS NOT = '00'
022400         MOVE 'ERROR OPENING FILE SIGNALS'   TO WS-ERR-MSG
022500         MOVE WS-SIGNALS-STATUS               TO WS-ERR-CDE
022600         MOVE '010-OPEN-FILES'                TO WS-ERR-PROC
022700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
022800     END-IF.
022900*
023000     OPEN OUTPUT DECISIONS-FILE.
023100*
023200     IF WS-DECISIONS-STATUS NOT = '00'
023300         MOVE 'ERROR OPENING FILE DECISIONS'  TO WS-ERR-MSG
023400         MOVE WS-DECISIONS-STATUS              TO WS-ERR-CDE
023500         MOVE '010-OPEN-FILES'                 TO WS-ERR-PROC
023600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
023700     END-IF.
023800*
023900 010-EX. EXIT.
024000*
024100******************************************************************
024200*    020-LOAD-CAPITAL-PARMS - FIXED CAPITAL POOL AND PORTFOLIO
024300*    CONSTRAINT DEFAULTS FOR THIS RUN.  A LATER RELEASE MAY READ
024400*    THESE FROM A PARAMETER FILE - SEE TRC-145 FOLLOW-UP NOTE.
024500******************************************************************
024600 020-LOAD-CAPITAL-PARMS.
024700*
024800     MOVE 1000000.00 TO CAP-CAPITAL-AMOUNT.
024900     MOVE .0200      TO CAP-MAX-RISK-PCT.
025000     MOVE .3000      TO CAP-MAX-POSITION-PCT.
025100     MOVE 2.50       TO CAP-MIN-RR-RATIO.
025200     MOVE 3          TO CAP-MAX-POSITIONS.
025300     MOVE 3          TO CAP-MAX-TRADES-PER-DAY.
025400     MOVE .0200      TO CAP-DAILY-LOSS-LIMIT-PCT.
025500     MOVE .5000      TO CAP-MAX-SECTOR-EXPOS-PCT.
025600*
025700 020-EX. EXIT.
025800*
025900******************************************************************
026000*    030-READ-SIGNAL
026100******************************************************************
026200 030-READ-SIGNAL.
026300*
026400     READ SIGNALS-FILE.
026500*
026600     EVALUATE WS-SIGNALS-STATUS
026700         WHEN '00'
026800             ADD 1 TO WS-SIGNALS-READ
026900         WHEN '10'
027000             SET WS-SIGNALS-EOF TO TRUE
027100         WHEN OTHER
027200             MOVE 'SIGNALS FILE I/O ERROR ON READ' TO WS-ERR-MSG
027300             MOVE WS-SIGNALS-STATUS               TO WS-ERR-CDE
027400             MOVE '030-READ-SIGNAL'                TO WS-ERR-PROC
027500             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
027600     END-EVALUATE.
027700*
027800 030-EX. EXIT.
027900*
028000******************************************************************
028100*    100-PROCESS-SIGNAL - RUNS ONE SIGNAL THROUGH THE FULL
028200*    DECISION PIPELINE, WRITES ITS DECISION, READS THE NEXT
028300******************************************************************
028400 100-PROCESS-SIGNAL.
028500*
028600     MOVE SPACES TO WS-REJECT-REASON.
028700     MOVE 'N' TO WS-COMPLETENESS-SW WS-SIZING-SW WS-RR-SW
028800                 WS-APPROVED-SW.
028900*
029000     PERFORM 110-NORMALIZE-SIGNAL THRU 110-EX.
029100*
029200     IF VAL-RC-OK
029300         PERFORM 130-VALIDATE-COMPLETENESS THRU 130-EX
029400         IF WS-COMPLETENESS-OK
029500             PERFORM 140-CALL-RISK-SIZING THRU 140-EX
029600             IF WS-SIZING-OK
029700                 PERFORM 150-VALIDATE-RISK-REWARD THRU 150-EX
029800                 IF WS-RR-OK
029900                     PERFORM 160-LOOKUP-SECTOR         THRU 160-EX
030000                     PERFORM 170-CALL-PORTFOLIO-CHECK  THRU 170-EX
030100                 END-IF
030200             END-IF
030300         END-IF
030400     ELSE
030500         MOVE VAL-REASON TO WS-REJECT-REASON
030600     END-IF.
030700*
030800     PERFORM 180-WRITE-DECISION THRU 180-EX.
030900*
031000     IF WS-SIGNAL-APPROVED
031100         PERFORM 190-POST-APPROVED-TRADE THRU 190-EX
031200     END-IF.
031300*
031400     PERFORM 030-READ-SIGNAL THRU 030-EX.
031500*
031600 100-EX. EXIT.
031700*
031800******************************************************************
031900*    110-NORMALIZE-SIGNAL - MOVE THE RAW RECORD IN, CALL
032000*    TRDVALID FOR FIELD VALIDATION AND DEFAULTING
032100******************************************************************
032200 110-NORMALIZE-SIGNAL.
032300*
032400     MOVE SIGNALS-RECORD TO WA-SIGNAL-RECORD.
032500*
032600     CALL 'TRDVALID' USING WA-SIGNAL-RECORD
032700                           WA-VALIDATION-RETURN.
032800*
032900 110-EX. EXIT.
033000*
033100******************************************************************
033200*    130-VALIDATE-COMPLETENESS - DIRECTION/COMPLETENESS RULES
033300******************************************************************
033400 130-VALIDATE-COMPLETENESS.
033500*
033600     IF SIG-ACTION-CLOSE OR SIG-ACTION-CLOSE-ALL
033700         MOVE 'CLOSE ACTIONS ARE PROCESSED VIA THE EXITS FILE'
033800                                       TO WS-REJECT-REASON
033900         GO TO 130-EX
034000     END-IF.
034100*
034200     IF SIG-STOP-LOSS = ZERO OR SIG-TARGET = ZERO
034300         MOVE 'STOP LOSS AND TARGET ARE BOTH REQUIRED'
034400                                       TO WS-REJECT-REASON
034500         GO TO 130-EX
034600     END-IF.
034700*
034800     IF SIG-ACTION-BUY
034900         IF SIG-STOP-LOSS NOT LESS SIG-PRICE
035000             MOVE 'STOP LOSS MUST BE BELOW ENTRY PRICE FOR A BUY'
035100                                       TO WS-REJECT-REASON
035200             GO TO 130-EX
035300         END-IF
035400         IF SIG-TARGET NOT GREATER SIG-PRICE
035500             MOVE 'TARGET MUST BE ABOVE ENTRY PRICE FOR A BUY'
035600                                       TO WS-REJECT-REASON
035700             GO TO 130-EX
035800         END-IF
035900     ELSE
036000         IF SIG-STOP-LOSS NOT GREATER SIG-PRICE
036100             MOVE 'STOP LOSS MUST BE ABOVE ENTRY PRICE FOR A SELL'
036200                                       TO WS-REJECT-REASON
036300             GO TO 130-EX
036400         END-IF
036500         IF SIG-TARGET NOT LESS SIG-PRICE
036600             MOVE 'TARGET MUST BE BELOW ENTRY PRICE FOR A SELL'
036700                                       TO WS-REJECT-REASON
036800             GO TO 130-EX
036900         END-IF
037000     END-IF.
037100*
037200     SET WS-COMPLETENESS-OK TO TRUE.
037300*
037400 130-EX. EXIT.
037500*
037600******************************************************************
037700*    140-CALL-RISK-SIZING - EQUITY SIZING VIA RISKCALC
037800******************************************************************
037900 140-CALL-RISK-SIZING.
038000*
038100     MOVE 'EQUITY' TO RRQ-REQUEST-TYPE.
038200*
038300     CALL 'RISKCALC' USING WA-RISK-REQUEST
038400                           WA-CAPITAL-PARMS
038500                           WA-SIGNAL-RECORD
038600                           WA-ALLOCATION-RECORD
038700                           WA-RISK-RETURN-CODE
038800                           WA-RR-RESULT
038900                           WA-CONVICTION-SUMMARY-TABLE.
039000*
039100     IF NOT RSK-RC-OK
039200         MOVE RSK-RETURN-REASON TO WS-REJECT-REASON
039300         GO TO 140-EX
039400     END-IF.
039500*
039600     IF ALO-FINAL-QTY = ZERO
039700         MOVE 'POSITION SIZE IS ZERO' TO WS-REJECT-REASON
039800         GO TO 140-EX
039900     END-IF.
040000*
040100     SET WS-SIZING-OK TO TRUE.
040200*
040300 140-EX. EXIT.
040400*
040500******************************************************************
040600*    150-VALIDATE-RISK-REWARD - R:R RATIO VS MINIMUM VIA RISKCALC
040700******************************************************************
040800 150-VALIDATE-RISK-REWARD.
040900*
041000     MOVE 'RRCHEK' TO RRQ-REQUEST-TYPE.
041100*
041200     CALL 'RISKCALC' USING WA-RISK-REQUEST
041300                           WA-CAPITAL-PARMS
041400                           WA-SIGNAL-RECORD
041500                           WA-ALLOCATION-RECORD
041600                           WA-RISK-RETURN-CODE
041700                           WA-RR-RESULT
041800                           WA-CONVICTION-SUMMARY-TABLE.
041900*
042000     IF NOT RRR-IS-VALID
042100         MOVE 'RISK REWARD RATIO BELOW MINIMUM'
042200                                       TO WS-REJECT-REASON
042300         GO TO 150-EX
042400     END-IF.
042500*
042600     SET WS-RR-OK TO TRUE.
042700*
042800 150-EX. EXIT.
042900*
043000******************************************************************
043100*    160-LOOKUP-SECTOR - STATIC SYMBOL TO SECTOR MAP
043200******************************************************************
043300 160-LOOKUP-SECTOR.
043400*
043500     MOVE SPACES TO PRQ-SECTOR.
043600*
043700     SET WS-SEC-IDX TO 1.
043800     SEARCH WS-SEC-ENTRY
043900         AT END
044000             MOVE SPACES TO PRQ-SECTOR
044100         WHEN WS-SEC-SYMBOL (WS-SEC-IDX) = SIG-SYMBOL
044200             MOVE WS-SEC-NAME (WS-SEC-IDX) TO PRQ-SECTOR
044300     END-SEARCH.
044400*
044500 160-EX. EXIT.
044600*
044700******************************************************************
044800*    170-CALL-PORTFOLIO-CHECK - CAN-TAKE-TRADE VIA PORTFMGR
044900******************************************************************
045000 170-CALL-PORTFOLIO-CHECK.
045100*
045200     MOVE 'CANTAKE '        TO PRQ-REQUEST-TYPE.
045300     MOVE SIG-SYMBOL        TO PRQ-SYMBOL.
045400     MOVE SIG-ACTION        TO PRQ-ACTION.
045500     MOVE ALO-FINAL-QTY     TO PRQ-QUANTITY.
045600     MOVE SIG-PRICE         TO PRQ-PRICE.
045700     MOVE ALO-TOTAL-INVESTMENT TO PRQ-POSITION-VALUE.
045800*
045900     CALL 'PORTFMGR' USING WA-PORTFOLIO-REQUEST
046000                           WA-CAPITAL-PARMS
046100                           WA-POSITION-RECORD
046200                           WA-EXIT-RECORD
046300                           WA-DECISION-LOG-TABLE
046400                           WA-CONVICTION-SUMMARY-TABLE
046500                           WA-PORTFOLIO-RETURN.
046600*
046700     IF PRT-RC-OK
046800         SET WS-SIGNAL-APPROVED TO TRUE
046900     ELSE
047000         MOVE PRT-REASON TO WS-REJECT-REASON
047100     END-IF.
047200*
047300 170-EX. EXIT.
047400*
047500******************************************************************
047600*    180-WRITE-DECISION - ALWAYS EXECUTED, APPROVED OR REJECTED,
047700*    ALSO BUILDS THE DECISION LOG TABLE ENTRY FOR THE SUMMARY
047800******************************************************************
047900 180-WRITE-DECISION.
048000*
048100     MOVE SIG-SYMBOL     TO DEC-SYMBOL.
048200     MOVE SIG-ACTION     TO DEC-ACTION.
048300*
048400     IF WS-SIGNAL-APPROVED
048500         MOVE 'Y'                     TO DEC-APPROVED
048600         MOVE 'APPROVED'              TO WS-REJECT-REASON
048700         MOVE ALO-FINAL-QTY           TO DEC-POSITION-SIZE
048800         MOVE ALO-TOTAL-INVESTMENT    TO DEC-INVESTMENT
048900         MOVE ALO-ACTUAL-RISK-AMT     TO DEC-RISK-AMOUNT
049000         MOVE ALO-ACTUAL-RISK-PCT     TO DEC-RISK-PERCENT
049100         MOVE RRR-RATIO               TO DEC-RR-RATIO
049200         ADD 1 TO WS-APPROVED-COUNT
049300     ELSE
049400         MOVE 'N'                     TO DEC-APPROVED
049500         IF WS-SIZING-OK OR WS-RR-OK
049600             MOVE ALO-FINAL-QTY        TO DEC-POSITION-SIZE
049700             MOVE ALO-TOTAL-INVESTMENT TO DEC-INVESTMENT
049800             MOVE ALO-ACTUAL-RISK-AMT  TO DEC-RISK-AMOUNT
049900             MOVE ALO-ACTUAL-RISK-PCT  TO DEC-RISK-PERCENT
050000             MOVE RRR-RATIO            TO DEC-RR-RATIO
050100         ELSE
050200             MOVE ZERO                 TO DEC-POSITION-SIZE
050300                                          DEC-INVESTMENT
050400                                          DEC-RISK-AMOUNT
050500                                          DEC-RISK-PERCENT
050600                                          DEC-RR-RATIO
050700         END-IF
050800         ADD 1 TO WS-REJECTED-COUNT
050900     END-IF.
051000*
051100     MOVE WS-REJECT-REASON TO DEC-REASON.
051200*
051300     IF SV-TRACE-REQUESTED
051400         DISPLAY 'STRATVAL TRACE - ' DEC-SYMBOL ' '
051500                 DEC-APPROVED ' ' WS-REJECT-REASON-SHORT
051600     END-IF.
051700*
051800     MOVE WA-DECISION-RECORD TO DECISIONS-RECORD.
051900     WRITE DECISIONS-RECORD.
052000*
052100     IF WS-DECISIONS-STATUS NOT = '00'
052200         MOVE 'ERROR WRITING FILE DECISIONS'  TO WS-ERR-MSG
052300         MOVE WS-DECISIONS-STATUS              TO WS-ERR-CDE
052400         MOVE '180-WRITE-DECISION'             TO WS-ERR-PROC
052500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
052600     END-IF.
052700*
052800     PERFORM 185-LOG-DECISION THRU 185-EX.
052900*
053000 180-EX. EXIT.
053100*
053200******************************************************************
053300*    185-LOG-DECISION - APPEND THIS SIGNAL'S OUTCOME TO THE
053400*    DECISION LOG TABLE, WALKED LATER BY PORTFMGR FOR THE REPORT
053500******************************************************************
053600 185-LOG-DECISION.
053700*
053800     IF DLG-COUNT < 500
053900         ADD 1 TO DLG-COUNT
054000         MOVE DEC-SYMBOL        TO DLG-SYMBOL (DLG-COUNT)
054100         MOVE DEC-ACTION        TO DLG-ACTION (DLG-COUNT)
054200         MOVE DEC-APPROVED      TO DLG-APPROVED (DLG-COUNT)
054300         MOVE DEC-REASON        TO DLG-REASON (DLG-COUNT)
054400         MOVE DEC-POSITION-SIZE TO DLG-QTY (DLG-COUNT)
054500         MOVE DEC-INVESTMENT    TO DLG-INVESTMENT (DLG-COUNT)
054600         MOVE DEC-RISK-AMOUNT   TO DLG-RISK-AMOUNT (DLG-COUNT)
054700         MOVE DEC-RISK-PERCENT  TO DLG-RISK-PCT (DLG-COUNT)
054800         MOVE DEC-RR-RATIO      TO DLG-RR-RATIO (DLG-COUNT)
054900     END-IF.
055000*
055100 185-EX. EXIT.
055200*
055300******************************************************************
055400*    190-POST-APPROVED-TRADE - ADD THE NEW POSITION VIA PORTFMGR
055500******************************************************************
055600 190-POST-APPROVED-TRADE.
055700*
055800     MOVE 'ADDTRD  '         TO PRQ-REQUEST-TYPE.
055900     MOVE SIG-SYMBOL         TO PRQ-SYMBOL.
056000     MOVE SIG-ACTION         TO PRQ-ACTION.
056100     MOVE ALO-FINAL-QTY      TO PRQ-QUANTITY.
056200     MOVE SIG-PRICE          TO PRQ-PRICE.
056300     MOVE ALO-TOTAL-INVESTMENT TO PRQ-POSITION-VALUE.
056400*
056500     CALL 'PORTFMGR' USING WA-PORTFOLIO-REQUEST
056600                           WA-CAPITAL-PARMS
056700                           WA-POSITION-RECORD
056800                           WA-EXIT-RECORD
056900                           WA-DECISION-LOG-TABLE
057000                           WA-CONVICTION-SUMMARY-TABLE
057100                           WA-PORTFOLIO-RETURN.
057200*
057300 190-EX. EXIT.
057400*
057500******************************************************************
057600*    195-PROCESS-EXIT-EVENTS - TRIGGERS PORTFMGR'S OWN EXITS
057700*    FILE READ LOOP AFTER ALL SIGNALS HAVE BEEN PROCESSED
057800******************************************************************
057900 195-PROCESS-EXIT-EVENTS.
058000*
058100     MOVE 'PROCEXIT' TO PRQ-REQUEST-TYPE.
058200*
058300     CALL 'PORTFMGR' USING WA-PORTFOLIO-REQUEST
058400                           WA-CAPITAL-PARMS
058500                           WA-POSITION-RECORD
058600                           WA-EXIT-RECORD
058700                           WA-DECISION-LOG-TABLE
058800                           WA-CONVICTION-SUMMARY-TABLE
058900                           WA-PORTFOLIO-RETURN.
059000*
059100 195-EX. EXIT.
059200*
059300******************************************************************
059400*    196-BUILD-CONV-SCHEDULE - CONVICTION SUMMARY SWEEP VIA
059500*    RISKCALC, FEEDS THE SUMMARY REPORT'S CONVICTION SCHEDULE
059600******************************************************************
059700 196-BUILD-CONV-SCHEDULE.
059800*
059900     MOVE 'CVSWEP' TO RRQ-REQUEST-TYPE.
060000*
060100     CALL 'RISKCALC' USING WA-RISK-REQUEST
060200                           WA-CAPITAL-PARMS
060300                           WA-SIGNAL-RECORD
060400                           WA-ALLOCATION-RECORD
060500                           WA-RISK-RETURN-CODE
060600                           WA-RR-RESULT
060700                           WA-CONVICTION-SUMMARY-TABLE.
060800*
060900 196-EX. EXIT.
061000*
061100******************************************************************
061200*    197-BUILD-SUMMARY-REPORT - TRIGGERS PORTFMGR'S SUMMARY
061300*    REPORT BUILD/PRINT WITH THE DECISION LOG AND CONVICTION
061400*    SCHEDULE ACCUMULATED DURING THIS RUN
061500******************************************************************
061600 197-BUILD-SUMMARY-REPORT.
061700*
061800     MOVE 'SUMMARY ' TO PRQ-REQUEST-TYPE.
061900*
062000     CALL 'PORTFMGR' USING WA-PORTFOLIO-REQUEST
062100                           WA-CAPITAL-PARMS
062200                           WA-POSITION-RECORD
062300                           WA-EXIT-RECORD
062400                           WA-DECISION-LOG-TABLE
062500                           WA-CONVICTION-SUMMARY-TABLE
062600                           WA-PORTFOLIO-RETURN.
062700*
062800 197-EX. EXIT.
062900*
063000******************************************************************
063100*    800-INIT-REPORT - RUN-HEADER DATE/TIME STAMP, SAME IDIOM
063200*    USED SINCE THE PILOT RUN
063300******************************************************************
063400 800-INIT-REPORT.
063500*
063600     DISPLAY 'STRATVAL STARTED DATE = ' CURRENT-MONTH '/'
063700             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
063800     DISPLAY '             TIME = ' CURRENT-HOUR ':'
063900             CURRENT-MINUTE ':' CURRENT-SECOND.
064000*
064100     IF SV-TRACE-REQUESTED
064200         DISPLAY 'STRATVAL TRACE - RUN STAMP: ' WS-RUN-STAMP-NUM
064300     END-IF.
064400*
064500 800-EX. EXIT.
064600*
064700******************************************************************
064800*    900-CLOSE-FILES
064900******************************************************************
065000 900-CLOSE-FILES.
065100*
065200     CLOSE SIGNALS-FILE.
065300     CLOSE DECISIONS-FILE.
065400*
065500 900-EX. EXIT.
065600*
065700******************************************************************
065800*    Y0001-ERR-HANDLING - HOUSE ERROR PARAGRAPH, ALL FILE-STATUS
065900*    FAILURES REPORT HERE AND END THE RUN
066000******************************************************************
066100 Y0001-ERR-HANDLING.
066200*
066300     DISPLAY '********************************'.
066400     DISPLAY '  ERROR HANDLING REPORT '.
066500     DISPLAY '********************************'.
066600     DISPLAY '  ' WS-ERR-MSG.
066700     DISPLAY '  ' WS-ERR-CDE.
066800     DISPLAY '  ' WS-ERR-PROC.
066900     DISPLAY '********************************'.
067000*
067100     STOP RUN.
067200*
067300 Y0001-EXIT. EXIT.
067400*
067500 END PROGRAM STRATVAL.

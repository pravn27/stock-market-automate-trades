000100******************************************************************
000200* Author: K. P. MENON
000300* Date: 09-08-1995
000400* Purpose: RISK-BASED POSITION SIZING ENGINE FOR THE TRADE
000500*        : RISK CONTROL BATCH.  CALLED ONCE PER SIGNAL BY
000600*        : STRATVAL.  NO FILE I/O OF ITS OWN - PURE COMPUTE.
000700* Tectonics: COBC
000800******************************************************************
000900*  CHANGE LOG
001000*  DATE      INIT  TICKET   DESCRIPTION
001100*  --------  ----  -------  ---------------------------------
001200*  09-08-95  KPM   TRC-029  ORIGINAL EQUITY SIZING ROUTINE
001300*  02-14-97  KPM   TRC-041  ADDED F AND O LOT SIZING ENTRY
001400*  11-19-97  KPM   TRC-045  RISK:REWARD RATIO VALIDATION ENTRY
001500*  07-30-98  DS    TRC-058  Y2K - CENTURY BYTES IN DATE GROUPS
001600*  01-11-99  DS    TRC-059  Y2K - REGRESSION SIGN-OFF, NO CHANGE
001700*  09-08-95  KPM   TRC-029  (SEE ABOVE - INITIAL DELIVERY DATE)
001800*  05-03-09  PDN   TRC-119  ADDED CONVICTION SUMMARY SWEEP FOR
001900*           :        THE PORTFOLIO SUMMARY REPORT
002000*  03-11-13  PDN   TRC-142  TRUNCATION FIX - MAX SHARES BY RISK
002100*           :        WAS ROUNDING INSTEAD OF TRUNCATING
002200*  06-30-16  ASJ   TRC-160  MAX-RISK-PCT UPPER BOUND ENFORCED
002300*           :        AT CONSTRUCTOR-EQUIVALENT VALIDATION STEP
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600*
002700 PROGRAM-ID.    RISKCALC.
002800 AUTHOR.        K. P. MENON.
002900 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - RISK CONTROL.
003000 DATE-WRITTEN.  09-08-1995.
003100 DATE-COMPILED. 09-08-1995.
003200 SECURITY.      COMPANY CONFIDENTIAL - RISK CONTROL SUBSYSTEM.
003300*
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700*
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS VALID-CONVICTION-CLASS IS "B" "L" "M" "H" "A" "T"
004100     UPSI-0 ON STATUS IS RC-TRACE-REQUESTED
004200            OFF STATUS IS RC-TRACE-NOT-REQUESTED.
004300*
004400 INPUT-OUTPUT SECTION.
004500*
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900*
005000 WORKING-STORAGE SECTION.
005100*
005120 77  WS-ENTRIES-BUILT            PIC 9(05)      COMP.
005140*
005200 01  WS-TITLE-LINE.
005300     05  FILLER                      PIC X(11)
005400         VALUE '* RISKCALC '.
005500     05  FILLER                      PIC X(40)
005600         VALUE 'CONVICTION-BASED POSITION SIZING ENGINE'.
005700     05  FILLER                      PIC X(15) VALUE SPACES.
005800*
005900*    CONVICTION RISK FRACTION TABLE - LOADED ONCE FROM VALUE
006000*    CLAUSES AT COMPILE TIME, SEARCHED BY CONVICTION NAME
006100*
006200 01  WS-CONVICTION-TABLE-AREA.
006300     05  FILLER PIC X(14) VALUE 'BELOW-LOW 0025'.
006400     05  FILLER PIC X(14) VALUE 'LOW       0050'.
006500     05  FILLER PIC X(14) VALUE 'MEDIUM    0100'.
006600     05  FILLER PIC X(14) VALUE 'HIGH      0150'.
006700     05  FILLER PIC X(14) VALUE 'ABOVE-HIGH0175'.
006800     05  FILLER PIC X(14) VALUE 'HIGHEST   0200'.
006900*
007000 01  WS-CONVICTION-TABLE REDEFINES WS-CONVICTION-TABLE-AREA.
007100     05  WS-CONV-ENTRY OCCURS 6 TIMES INDEXED BY WS-CONV-IDX.
007200         10  WS-CONV-NAME            PIC X(10).
007300         10  WS-CONV-RISK-PCT-X      PIC X(04).
007400         10  WS-CONV-RISK-PCT REDEFINES WS-CONV-RISK-PCT-X
007500                                     PIC V9999.
007600*
007700*    WORKING FIELDS FOR THE EQUITY SIZING PATH
007800*
007900 01  WS-EQUITY-FIELDS.
008000     05  WS-RISK-PER-SHARE           PIC 9(07)V99.
008100     05  WS-MAX-INVESTMENT           PIC 9(11)V99.
008200     05  WS-MAX-SHARES-BY-RISK       PIC 9(07)      COMP.
008300     05  WS-MAX-SHARES-BY-ENTRY      PIC 9(07)      COMP.
008400*
008500*    WORKING FIELDS FOR THE F AND O SIZING PATH
008600*
008700 01  WS-FNO-FIELDS.
008800     05  WS-RISK-PER-LOT             PIC 9(09)V99.
008900     05  WS-MAX-LOTS-BY-RISK         PIC 9(05)      COMP.
009000     05  WS-MAX-LOTS-BY-ENTRY        PIC 9(05)      COMP
009100                                     VALUE 999.
009200     05  WS-FINAL-LOTS               PIC 9(05)      COMP.
009300     05  WS-IMPLIED-STOP-PRICE       PIC 9(07)V99.
009400*
009500*    WORKING FIELDS FOR RISK:REWARD VALIDATION
009600*
009700 01  WS-RR-FIELDS.
009800     05  WS-RR-RISK-AMT              PIC 9(07)V99.
009900     05  WS-RR-REWARD-AMT            PIC 9(07)V99.
010000     05  WS-RR-RATIO-RAW             PIC 9(07)V9(04).
010100*
010200*    GENERAL COMPUTE WORK AREA
010300*
010400 01  WS-WORK-AREA.
010500     05  WS-DIVISOR-ZERO-SW          PIC X(01) VALUE 'N'.
010600         88  WS-DIVISOR-IS-ZERO          VALUE 'Y'.
010700     05  WS-SWEEP-SUB                PIC 9(02)      COMP.
010900*
011000*    RUN-DATE GROUP - REDEFINED TO SUPPORT A SINGLE COMPARABLE
011100*    NUMERIC FORM WHEN THE SIZING TRACE IS WRITTEN TO SYSOUT
011200*
011300 01  WS-RUN-DATE-GROUP.
011400     05  WS-RUN-YY                   PIC 9(02).
011500     05  WS-RUN-MM                   PIC 9(02).
011600     05  WS-RUN-DD                   PIC 9(02).
011700*
011800 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-GROUP PIC 9(06).
011900*
012000*    ACTUAL RISK PERCENT SPLIT FOR TRACE DISPLAY - INTEGER AND
012100*    FRACTIONAL PARTS OF THE 4-DECIMAL PERCENT FIELD
012200*
012300 01  WS-RISK-PCT-DISPLAY-GROUP.
012400     05  WS-RISK-PCT-WHOLE           PIC 9(01).
012500     05  WS-RISK-PCT-FRAC            PIC 9(04).
012600*
012700 01  WS-RISK-PCT-COMBINED REDEFINES WS-RISK-PCT-DISPLAY-GROUP
012800                                     PIC 9V9999.
012900*
013000 LINKAGE SECTION.
013100*
013200     COPY WORKAREA.
013300*
013400 PROCEDURE DIVISION USING WA-RISK-REQUEST
013500                           WA-CAPITAL-PARMS
013600                           WA-SIGNAL-RECORD
013700                           WA-ALLOCATION-RECORD
013800                           WA-RISK-RETURN-CODE
013900                           WA-RR-RESULT
014000                           WA-CONVICTION-SUMMARY-TABLE.
014100*
014200 000-MAIN-ENTRY.
014300*
014400     MOVE '00' TO RSK-RETURN-CODE.
014500     MOVE SPACES TO RSK-RETURN-REASON.
014600*
014700     EVALUATE TRUE
014800         WHEN RRQ-TYPE-EQUITY
014900             PERFORM 100-SIZE-EQUITY-POSITION THRU 100-EX
015000         WHEN RRQ-TYPE-FNO
015100             PERFORM 150-SIZE-FNO-POSITION THRU 150-EX
015200         WHEN RRQ-TYPE-RR-CHECK
015300             PERFORM 200-VALIDATE-RISK-REWARD THRU 200-EX
015400         WHEN RRQ-TYPE-CONV-SWEEP
015500             PERFORM 900-CONVICTION-SUMMARY-SWEEP THRU 900-EX
015600         WHEN OTHER
015700             MOVE '99' TO RSK-RETURN-CODE
015800             MOVE 'UNKNOWN SIZING REQUEST TYPE'
015900                                       TO RSK-RETURN-REASON
016000     END-EVALUATE.
016100*
016200     IF RC-TRACE-REQUESTED
016300         DISPLAY 'RISKCALC TRACE - SYMBOL: ' SIG-SYMBOL
016400                 ' TYPE: ' RRQ-REQUEST-TYPE
016500                 ' RC: ' RSK-RETURN-CODE
016600     END-IF.
016700*
016800     GOBACK.
016900*
017000******************************************************************
017100*    100-SIZE-EQUITY-POSITION - EQUITY (SHARE-BASED) SIZING
017200******************************************************************
017300 100-SIZE-EQUITY-POSITION.
017400*
017500     PERFORM 110-LOOKUP-CONVICTION THRU 110-EX.
017600*
017700     IF SIG-PRICE = ZERO OR SIG-STOP-LOSS = ZERO
017800                        OR SIG-PRICE = SIG-STOP-LOSS
017900         MOVE '10' TO RSK-RETURN-CODE
018000         MOVE 'ENTRY AND STOP LOSS MUST DIFFER'
018100                                       TO RSK-RETURN-REASON
018200         GO TO 100-EX
018300     END-IF.
018400*
018500     IF SIG-PRICE > SIG-STOP-LOSS
018600         COMPUTE WS-RISK-PER-SHARE = SIG-PRICE - SIG-STOP-LOSS
018700     ELSE
018800         COMPUTE WS-RISK-PER-SHARE = SIG-STOP-LOSS - SIG-PRICE
018900     END-IF.
019000*
019100     MOVE WS-RISK-PER-SHARE TO ALO-RISK-PER-UNIT.
019200*
019300     DIVIDE ALO-RISK-AMOUNT BY WS-RISK-PER-SHARE
019400         GIVING WS-MAX-SHARES-BY-RISK.
019500*
019600     COMPUTE WS-MAX-INVESTMENT ROUNDED =
019700         CAP-CAPITAL-AMOUNT * CAP-MAX-POSITION-PCT.
019800*
019900     DIVIDE WS-MAX-INVESTMENT BY SIG-PRICE
020000         GIVING WS-MAX-SHARES-BY-ENTRY.
020100*
020200     MOVE WS-MAX-SHARES-BY-RISK  TO ALO-MAX-QTY-BY-RISK.
020300     MOVE WS-MAX-SHARES-BY-ENTRY TO ALO-MAX-QTY-BY-ENTRY.
020400*
020500     IF WS-MAX-SHARES-BY-RISK < WS-MAX-SHARES-BY-ENTRY
020600         MOVE WS-MAX-SHARES-BY-RISK  TO ALO-FINAL-QTY
020700     ELSE
020800         MOVE WS-MAX-SHARES-BY-ENTRY TO ALO-FINAL-QTY
020900     END-IF.
021000*
021100     COMPUTE ALO-TOTAL-INVESTMENT =
021200         ALO-FINAL-QTY * SIG-PRICE.
021300*
021400     COMPUTE ALO-ACTUAL-RISK-AMT =
021500         ALO-FINAL-QTY * WS-RISK-PER-SHARE.
021600*
021700     IF CAP-CAPITAL-AMOUNT = ZERO
021800         MOVE ZERO TO ALO-ACTUAL-RISK-PCT
021900     ELSE
022000         COMPUTE ALO-ACTUAL-RISK-PCT =
022100             ALO-ACTUAL-RISK-AMT / CAP-CAPITAL-AMOUNT
022200     END-IF.
022300*
022400 100-EX.
022500     EXIT.
022600*
022700******************************************************************
022800*    110-LOOKUP-CONVICTION - SEARCH THE CONVICTION FRACTION
022900*    TABLE AND POST THE RISK PERCENT AND RISK AMOUNT
023000******************************************************************
023100 110-LOOKUP-CONVICTION.
023200*
023300     SET WS-CONV-IDX TO 1.
023400     SEARCH WS-CONV-ENTRY
023500         AT END
023600             SET WS-CONV-IDX TO 3
023700         WHEN WS-CONV-NAME (WS-CONV-IDX) = SIG-CONVICTION
023800             CONTINUE
023900     END-SEARCH.
024000*
024100     MOVE WS-CONV-RISK-PCT (WS-CONV-IDX) TO ALO-RISK-PERCENT.
024150*
024160     IF CAP-MAX-RISK-PCT > ZERO
024170         IF ALO-RISK-PERCENT > CAP-MAX-RISK-PCT
024180             MOVE CAP-MAX-RISK-PCT TO ALO-RISK-PERCENT
024190         END-IF
024195     END-IF.
024200*
024300     COMPUTE ALO-RISK-AMOUNT ROUNDED =
024400         CAP-CAPITAL-AMOUNT * ALO-RISK-PERCENT.
024500*
024600 110-EX.
024700     EXIT.
024800*
024900******************************************************************
025000*    150-SIZE-FNO-POSITION - F AND O (LOT-BASED) SIZING
025100******************************************************************
025200 150-SIZE-FNO-POSITION.
025300*
025400     PERFORM 110-LOOKUP-CONVICTION THRU 110-EX.
025500*
025600     IF SIG-PRICE = ZERO OR RRQ-FNO-STOP-POINTS = ZERO
025700                        OR RRQ-FNO-LOT-SIZE = ZERO
025800         MOVE '10' TO RSK-RETURN-CODE
025900         MOVE 'ENTRY, STOP POINTS AND LOT SIZE REQUIRED'
026000                                       TO RSK-RETURN-REASON
026100         GO TO 150-EX
026200     END-IF.
026300*
026400     COMPUTE WS-RISK-PER-LOT =
026500         RRQ-FNO-STOP-POINTS * RRQ-FNO-LOT-SIZE.
026600*
026700     MOVE WS-RISK-PER-LOT TO ALO-RISK-PER-UNIT.
026800*
026900     DIVIDE ALO-RISK-AMOUNT BY WS-RISK-PER-LOT
027000         GIVING WS-MAX-LOTS-BY-RISK.
027100*
027200     IF WS-MAX-LOTS-BY-RISK < WS-MAX-LOTS-BY-ENTRY
027300         MOVE WS-MAX-LOTS-BY-RISK  TO WS-FINAL-LOTS
027400     ELSE
027500         MOVE WS-MAX-LOTS-BY-ENTRY TO WS-FINAL-LOTS
027600     END-IF.
027700*
027800     MOVE WS-MAX-LOTS-BY-RISK  TO ALO-MAX-QTY-BY-RISK.
027900     MOVE WS-MAX-LOTS-BY-ENTRY TO ALO-MAX-QTY-BY-ENTRY.
028000*
028100     COMPUTE ALO-FINAL-QTY = WS-FINAL-LOTS * RRQ-FNO-LOT-SIZE.
028200*
028300     COMPUTE ALO-TOTAL-INVESTMENT =
028400         SIG-PRICE * ALO-FINAL-QTY.
028500*
028600     COMPUTE ALO-ACTUAL-RISK-AMT =
028700         WS-FINAL-LOTS * WS-RISK-PER-LOT.
028800*
028900     COMPUTE WS-IMPLIED-STOP-PRICE =
029000         SIG-PRICE - RRQ-FNO-STOP-POINTS.
029100*
029200     IF CAP-CAPITAL-AMOUNT = ZERO
029300         MOVE ZERO TO ALO-ACTUAL-RISK-PCT
029400     ELSE
029500         COMPUTE ALO-ACTUAL-RISK-PCT =
029600             ALO-ACTUAL-RISK-AMT / CAP-CAPITAL-AMOUNT
029700     END-IF.
029800*
029900 150-EX.
030000     EXIT.
030100*
030200******************************************************************
030300*    200-VALIDATE-RISK-REWARD - CALLED SEPARATELY BY STRATVAL
030400*    AFTER THE SIZING ENTRY POINT ABOVE HAS RUN.  ENTERED HERE
030500*    ONLY WHEN THE REQUEST TYPE FIELD CARRIES 'RRCHECK'.
030600******************************************************************
030700 200-VALIDATE-RISK-REWARD.
030800*
030900     IF SIG-PRICE > SIG-STOP-LOSS
031000         COMPUTE WS-RR-RISK-AMT = SIG-PRICE - SIG-STOP-LOSS
031100     ELSE
031200         COMPUTE WS-RR-RISK-AMT = SIG-STOP-LOSS - SIG-PRICE
031300     END-IF.
031400*
031500     IF SIG-TARGET > SIG-PRICE
031600         COMPUTE WS-RR-REWARD-AMT = SIG-TARGET - SIG-PRICE
031700     ELSE
031800         COMPUTE WS-RR-REWARD-AMT = SIG-PRICE - SIG-TARGET
031900     END-IF.
032000*
032100     IF WS-RR-RISK-AMT = ZERO
032200         MOVE 'N' TO RRR-VALID-FLAG
032300         MOVE ZERO TO RRR-RATIO
032400         MOVE '20' TO RSK-RETURN-CODE
032500         MOVE 'RISK CANNOT BE ZERO' TO RSK-RETURN-REASON
032600         GO TO 200-EX
032700     END-IF.
032800*
032900     COMPUTE WS-RR-RATIO-RAW =
033000         WS-RR-REWARD-AMT / WS-RR-RISK-AMT.
033100*
033200     COMPUTE RRR-RATIO ROUNDED =
033210         WS-RR-REWARD-AMT / WS-RR-RISK-AMT.
033300*
033400     IF WS-RR-RATIO-RAW >= CAP-MIN-RR-RATIO
033500         MOVE 'Y' TO RRR-VALID-FLAG
033600     ELSE
033700         MOVE 'N' TO RRR-VALID-FLAG
033800     END-IF.
033900*
034000 200-EX.
034100     EXIT.
034200*
034300******************************************************************
034400*    900-CONVICTION-SUMMARY-SWEEP - FOR EACH OF THE SIX
034500*    CONVICTION LEVELS, COMPUTE THE RISK PERCENT AND RISK
034600*    AMOUNT AGAINST CAPITAL.  FEEDS THE CONVICTION SCHEDULE
034700*    BLOCK OF THE PORTFOLIO SUMMARY REPORT.
034800******************************************************************
034900 900-CONVICTION-SUMMARY-SWEEP.
035000*
035100     MOVE ZERO TO WS-ENTRIES-BUILT.
035200*
035300     PERFORM 910-BUILD-SWEEP-ENTRY THRU 910-EX
035400         VARYING WS-SWEEP-SUB FROM 1 BY 1
035500             UNTIL WS-SWEEP-SUB > 6.
035600*
035700 900-EX.
035800     EXIT.
035900*
036000 910-BUILD-SWEEP-ENTRY.
036100*
036200     MOVE WS-CONV-NAME (WS-SWEEP-SUB)
036300                          TO CVS-CONVICTION-NAME (WS-SWEEP-SUB).
036400     MOVE WS-CONV-RISK-PCT (WS-SWEEP-SUB)
036500                          TO CVS-RISK-PERCENT (WS-SWEEP-SUB).
036600*
036700     COMPUTE CVS-RISK-AMOUNT (WS-SWEEP-SUB) ROUNDED =
036800         CAP-CAPITAL-AMOUNT * CVS-RISK-PERCENT (WS-SWEEP-SUB).
036900*
037000     ADD 1 TO WS-ENTRIES-BUILT.
037100*
037200 910-EX.
037300     EXIT.
037400*
037500 END PROGRAM RISKCALC.

000100******************************************************************
000200* Author: D. SHENOY
000300* Date: 04-19-1993
000400* Purpose: FIELD-LEVEL VALIDATION AND DEFAULTING OF AN INBOUND
000500*        : TRADING SIGNAL, BEFORE THE SIGNAL IS HANDED TO THE
000600*        : STRATVAL DECISION PIPELINE.  CALLED ONCE PER SIGNAL.
000700*        : NO FILE I/O OF ITS OWN - PURE EDIT/DEFAULT LOGIC.
000800* Tectonics: COBC
000900******************************************************************
001000*  CHANGE LOG
001100*  DATE      INIT  TICKET   DESCRIPTION
001200*  --------  ----  -------  ---------------------------------
001300*  04-19-93  DS    TRC-015  ORIGINAL SIGNAL EDIT ROUTINE
001400*  02-14-97  KPM   TRC-042  DEFAULT EXCHANGE TO NSE WHEN BLANK
001500*  11-19-97  KPM   TRC-046  DEFAULT TIMEFRAME AND STRATEGY WHEN
001600*           :        BLANK, PER STRATEGY DESK REQUEST
001700*  07-30-98  DS    TRC-058  Y2K - CENTURY BYTES IN DATE GROUPS
001800*  01-11-99  DS    TRC-059  Y2K - REGRESSION SIGN-OFF, NO CHANGE
001900*  08-22-06  MRT   TRC-103  ADDED WA-VALIDATION-RETURN CALL AREA,
002000*           :        REPLACED IN-LINE CONVICTION/ACTION IF-CHAINS
002100*           :        WITH TABLE SEARCHES PER SHOP STANDARD
002200*  05-03-09  PDN   TRC-119  UPPER-CASE SYMBOL/EXCHANGE VIA
002300*           :        INSPECT CONVERTING, NOT PROGRAM LOGIC
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600*
002700 PROGRAM-ID.    TRDVALID.
002800 AUTHOR.        D. SHENOY.
002900 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - RISK CONTROL.
003000 DATE-WRITTEN.  04-19-1993.
003100 DATE-COMPILED. 04-19-1993.
003200 SECURITY.      COMPANY CONFIDENTIAL - RISK CONTROL SUBSYSTEM.
003300*
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700*
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS VALID-ACTION-CLASS IS "B" "S" "C"
004100     UPSI-0 ON  STATUS IS VE-TRACE-REQUESTED
004200            OFF STATUS IS VE-TRACE-NOT-REQUESTED.
004300*
004400 INPUT-OUTPUT SECTION.
004500*
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900*
005000 WORKING-STORAGE SECTION.
005100*
005120 77  WS-DEFAULT-COUNT            PIC 9(02)      COMP.
005140*
005200 01  WS-TITLE-LINE.
005300     05  FILLER                      PIC X(11)
005400         VALUE '* TRDVALID '.
005500     05  FILLER                      PIC X(40)
005600         VALUE 'TRADING SIGNAL FIELD VALIDATION/DEFAULT '.
005700     05  FILLER                      PIC X(15) VALUE SPACES.
005800*
005900*    VALID-CONVICTION TABLE - THE SIX ACCEPTABLE CONVICTION
006000*    LEVELS, SEARCHED IN PLACE OF A LONG OR-CHAIN
006100*
006200 01  WS-VALID-CONVICTION-AREA.
006300     05  FILLER PIC X(10) VALUE 'BELOW-LOW '.
006400     05  FILLER PIC X(10) VALUE 'LOW       '.
006500     05  FILLER PIC X(10) VALUE 'MEDIUM    '.
006600     05  FILLER PIC X(10) VALUE 'HIGH      '.
006700     05  FILLER PIC X(10) VALUE 'ABOVE-HIGH'.
006800     05  FILLER PIC X(10) VALUE 'HIGHEST   '.
006900*
007000 01  WS-VALID-CONVICTION-TABLE REDEFINES WS-VALID-CONVICTION-AREA.
007100     05  WS-VCV-ENTRY OCCURS 6 TIMES INDEXED BY WS-VCV-IDX.
007200         10  WS-VCV-NAME             PIC X(10).
007300*
007400*    VALID-ACTION TABLE - THE FOUR ACCEPTABLE SIGNAL ACTIONS
007500*
007600 01  WS-VALID-ACTION-AREA.
007700     05  FILLER PIC X(09) VALUE 'BUY      '.
007800     05  FILLER PIC X(09) VALUE 'SELL     '.
007900     05  FILLER PIC X(09) VALUE 'CLOSE    '.
008000     05  FILLER PIC X(09) VALUE 'CLOSE-ALL'.
008100*
008200 01  WS-VALID-ACTION-TABLE REDEFINES WS-VALID-ACTION-AREA.
008300     05  WS-VAC-ENTRY OCCURS 4 TIMES INDEXED BY WS-VAC-IDX.
008400         10  WS-VAC-NAME             PIC X(09).
008500*
008600*    RUN-DATE GROUP - REDEFINED FOR THE TRACE DISPLAY WHEN
008700*    UPSI-0 IS SET ON AT JCL/RUN-JCL LEVEL
008800*
008900 01  WS-RUN-DATE-GROUP.
009000     05  WS-RUN-YY                   PIC 9(02).
009100     05  WS-RUN-MM                   PIC 9(02).
009200     05  WS-RUN-DD                   PIC 9(02).
009300*
009400 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-GROUP PIC 9(06).
009500*
009600*    GENERAL WORK AREA
009700*
009800 01  WS-WORK-AREA.
010000     05  FILLER                      PIC X(10).
010100*
010200 LINKAGE SECTION.
010300*
010400     COPY WORKAREA.
010500*
010600 PROCEDURE DIVISION USING WA-SIGNAL-RECORD
010700                           WA-VALIDATION-RETURN.
010800*
010900 000-MAIN-ENTRY.
011000*
011100     MOVE '00'    TO VAL-RETURN-CODE.
011200     MOVE SPACES  TO VAL-REASON.
011300     MOVE ZERO    TO WS-DEFAULT-COUNT.
011400*
011500     PERFORM 100-VALIDATE-SIGNAL-FIELDS THRU 100-EX.
011600*
011700     IF VAL-RC-OK
011800         PERFORM 110-DEFAULT-MISSING-FIELDS THRU 110-EX
011900         PERFORM 120-EDIT-CONVICTION         THRU 120-EX
012000         PERFORM 130-UPPERCASE-FIELDS        THRU 130-EX
012100     END-IF.
012200*
012300     IF VE-TRACE-REQUESTED
012400         ACCEPT WS-RUN-DATE-GROUP FROM DATE
012500         DISPLAY 'TRDVALID TRACE - SYMBOL: ' SIG-SYMBOL
012600                 ' RC: ' VAL-RETURN-CODE
012700                 ' DEFAULTS-APPLIED: ' WS-DEFAULT-COUNT
012800                 ' RUN-DATE: ' WS-RUN-DATE-NUM
012900     END-IF.
013000*
013100     GOBACK.
013200*
013300******************************************************************
013400*    100-VALIDATE-SIGNAL-FIELDS - MANDATORY FIELD CHECKS
013500******************************************************************
013600 100-VALIDATE-SIGNAL-FIELDS.
013700*
013800     IF SIG-SYMBOL = SPACES
013900         MOVE '90' TO VAL-RETURN-CODE
014000         MOVE 'SYMBOL IS REQUIRED' TO VAL-REASON
014100         GO TO 100-EX
014200     END-IF.
014300*
014400     IF SIG-PRICE = ZERO
014500         MOVE '90' TO VAL-RETURN-CODE
014600         MOVE 'ENTRY PRICE MUST BE GREATER THAN ZERO'
014700                                       TO VAL-REASON
014800     END-IF.
014900*
015000 100-EX. EXIT.
015100*
015200******************************************************************
015300*    110-DEFAULT-MISSING-FIELDS - EXCHANGE/TIMEFRAME/STRATEGY/
015400*    ACTION DEFAULTING FOR OPTIONAL FIELDS LEFT BLANK OR INVALID
015500******************************************************************
015600 110-DEFAULT-MISSING-FIELDS.
015700*
015800     IF SIG-EXCHANGE = SPACES
015900         MOVE 'NSE' TO SIG-EXCHANGE
016000         ADD 1 TO WS-DEFAULT-COUNT
016100     END-IF.
016200*
016300     IF SIG-TIMEFRAME = SPACES
016400         MOVE '15m' TO SIG-TIMEFRAME
016500         ADD 1 TO WS-DEFAULT-COUNT
016600     END-IF.
016700*
016800     IF SIG-STRATEGY = SPACES
016900         MOVE 'UNKNOWN' TO SIG-STRATEGY
017000         ADD 1 TO WS-DEFAULT-COUNT
017100     END-IF.
017200*
017300     SET WS-VAC-IDX TO 1.
017400     SEARCH WS-VAC-ENTRY
017500         AT END
017600             MOVE 'BUY' TO SIG-ACTION
017700             ADD 1 TO WS-DEFAULT-COUNT
017800         WHEN SIG-ACTION = WS-VAC-NAME(WS-VAC-IDX)
017900             CONTINUE
018000     END-SEARCH.
018100*
018200 110-EX. EXIT.
018300*
018400******************************************************************
018500*    120-EDIT-CONVICTION - CONVICTION DEFAULTED TO MEDIUM WHEN
018600*    NOT ONE OF THE SIX RECOGNISED LEVELS
018700******************************************************************
018800 120-EDIT-CONVICTION.
018900*
019000     SET WS-VCV-IDX TO 1.
019100     SEARCH WS-VCV-ENTRY
019200         AT END
019300             MOVE 'MEDIUM' TO SIG-CONVICTION
019400             ADD 1 TO WS-DEFAULT-COUNT
019500             DISPLAY 'TRDVALID WARNING - INVALID CONVICTION FOR '
019600                     SIG-SYMBOL ' - DEFAULTED TO MEDIUM'
019700         WHEN SIG-CONVICTION = WS-VCV-NAME(WS-VCV-IDX)
019800             CONTINUE
019900     END-SEARCH.
020000*
020100 120-EX. EXIT.
020200*
020300******************************************************************
020400*    130-UPPERCASE-FIELDS - SYMBOL AND EXCHANGE UPPER-CASED
020500******************************************************************
020600 130-UPPERCASE-FIELDS.
020700*
020800     INSPECT SIG-SYMBOL   CONVERTING
020900         'abcdefghijklmnopqrstuvwxyz' TO
021000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021100*
021200     INSPECT SIG-EXCHANGE CONVERTING
021300         'abcdefghijklmnopqrstuvwxyz' TO
021400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021500*
021600 130-EX. EXIT.
021700*
021800 END PROGRAM TRDVALID.

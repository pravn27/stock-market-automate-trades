000100******************************************************************
000200* Author: M. R. THOMAS
000300* Date: 06-02-1994
000400* Purpose: PORTFOLIO-LEVEL CONSTRAINT ENGINE AND POSITION
000500*        : LIFECYCLE MANAGER FOR THE TRADE RISK CONTROL BATCH.
000600*        : HOLDS THE ACTIVE POSITION TABLE AND DAILY LOSS/PROFIT
000700*        : TOTALS FOR THE DURATION OF ONE RUN.  OWNS THE EXITS
000800*        : FILE AND THE PORTFOLIO SUMMARY REPORT FILE.  CALLED
000900*        : REPEATEDLY BY STRATVAL - ONE CALL PER REQUEST TYPE
001000*        : IN WA-PORTFOLIO-REQUEST.
001100* Tectonics: COBC
001200******************************************************************
001300*  CHANGE LOG
001400*  DATE      INIT  TICKET   DESCRIPTION
001500*  --------  ----  -------  ---------------------------------
001600*  06-02-94  MRT   TRC-013  ORIGINAL PORTFOLIO POSITION TABLE AND
001700*           :        CAN-TAKE-TRADE CHECKS, CALLED FROM STRATVAL
001800*  02-14-97  KPM   TRC-041  ADDED SECTOR FIELD TO POSITION RECORD
001900*           :        AND THE SECTOR EXPOSURE CHECK
002000*  07-30-98  DS    TRC-058  Y2K - CENTURY BYTES IN DATE GROUPS
002100*  01-11-99  DS    TRC-059  Y2K - REGRESSION SIGN-OFF, NO CHANGE
002200*  06-02-01  MRT   TRC-072  ADDED EXIT-RECORD PROCESSING AND P&L
002300*           :        POSTING, REMOVED MANUAL CLOSE SCREEN
002400*  08-22-06  MRT   TRC-101  CALL INTERFACE REBUILT AROUND A SINGLE
002500*           :        REQUEST/RETURN AREA PER SHOP STANDARD, IN
002600*           :        PLACE OF FOUR SEPARATE ENTRY POINTS
002700*  05-03-09  PDN   TRC-119  SUMMARY REPORT REBUILT TO WALK THE
002800*           :        DECISION LOG AND CONVICTION SCHEDULE TABLES
002900*           :        BUILT BY STRATVAL/RISKCALC
003000*  11-14-11  SKV   TRC-124  WA-PORTFOLIO-REQUEST/RETURN CALL AREA
003100*           :        MOVED TO WORKAREA COPYBOOK (SEE WORKAREA.CPY)
003200*  03-11-13  PDN   TRC-141  CORRELATION CHECK ADDED - ADVISORY
003300*           :        ONLY, LOGGED TO SYSOUT, NOT WIRED INTO THE
003400*           :        CAN-TAKE-TRADE CHECKS
003500*  06-30-16  ASJ   TRC-161  CRITICAL DAILY-LOSS-LIMIT MESSAGE
003600*           :        ADDED TO END OF EXIT POSTING
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900*
004000 PROGRAM-ID.    PORTFMGR.
004100 AUTHOR.        M. R. THOMAS.
004200 INSTALLATION.  INVENTURE GROWTH AND SECURITIES - RISK CONTROL.
004300 DATE-WRITTEN.  06-02-1994.
004400 DATE-COMPILED. 06-02-1994.
004500 SECURITY.      COMPANY CONFIDENTIAL - RISK CONTROL SUBSYSTEM.
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-EXIT-CLASS IS "S" "T" "M"
005400     UPSI-0 ON  STATUS IS PM-TRACE-REQUESTED
005500            OFF STATUS IS PM-TRACE-NOT-REQUESTED.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100     SELECT EXITS-FILE ASSIGN TO EXITS
006200         ACCESS IS SEQUENTIAL
006300         FILE STATUS  IS  WS-EXITS-STATUS.
006400*
006500     SELECT SUMMARY-FILE ASSIGN TO SUMRPT
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-SUMMARY-STATUS.
006800*
006900 DATA DIVISION.
007000*
007100 FILE SECTION.
007200*
007300 FD  EXITS-FILE RECORDING MODE F.
007400 01  EXITS-RECORD                PIC X(40).
007500*
007600 FD  SUMMARY-FILE
007700     RECORD CONTAINS 132 CHARACTERS
007800     RECORDING MODE F.
007900 01  SUMMARY-LINE                PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 77  WS-APPR-COUNT               PIC 9(05)      COMP.
008400*
008500 01  WS-TITLE-LINE.
008600     05  FILLER                      PIC X(11)
008700         VALUE '* PORTFMGR '.
008800     05  FILLER                      PIC X(40)
008900         VALUE 'PORTFOLIO CONSTRAINT AND LIFECYCLE MGR '.
009000     05  FILLER                      PIC X(15) VALUE SPACES.
009100*
009200 01  WS-FILE-STATUS-GROUP.
009300     05  WS-EXITS-STATUS             PIC X(02) VALUE SPACES.
009400     05  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.
009500     05  FILLER                      PIC X(06).
009600*
009700 01  WS-ERROR-AREA.
009800     05  WS-ERR-MSG                  PIC X(40).
009900     05  WS-ERR-CDE                  PIC X(02).
010000     05  WS-ERR-PROC                 PIC X(20).
010100     05  FILLER                      PIC X(08).
010200*
010300*    ACTIVE POSITION TABLE - CAPACITY 10, BUT THE COUNT ACTUALLY
010400*    ALLOWED OPEN AT ONCE IS GOVERNED BY CAP-MAX-POSITIONS
010500*
010600 01  WS-POSITION-TABLE.
010700     05  WS-POS-COUNT                PIC 9(02) COMP VALUE ZERO.
010800     05  WS-POS-ENTRY OCCURS 10 TIMES INDEXED BY WS-POS-IDX.
010900         10  WS-POS-SYMBOL           PIC X(12).
011000         10  WS-POS-QUANTITY         PIC S9(07).
011100         10  WS-POS-ENTRY-PRICE      PIC 9(07)V99.
011200         10  WS-POS-CURRENT-PRICE    PIC 9(07)V99.
011300         10  WS-POS-STOP-LOSS        PIC 9(07)V99.
011400         10  WS-POS-TARGET           PIC 9(07)V99.
011500         10  WS-POS-PNL              PIC S9(09)V99.
011600         10  WS-POS-SECTOR           PIC X(10).
011700         10  FILLER                  PIC X(05).
011800*
011900*    TODAY'S TRADE LIST - ONE ENTRY PER ADD-POSITION, LATER
012000*    STAMPED WITH THE REALIZED P&L WHEN THE POSITION CLOSES OUT
012100*
012200 01  WS-TRADE-LOG.
012300     05  WS-TRD-COUNT                PIC 9(05) COMP VALUE ZERO.
012400     05  WS-TRD-ENTRY OCCURS 500 TIMES INDEXED BY WS-TRD-IDX.
012500         10  WS-TRD-SYMBOL           PIC X(12).
012600         10  WS-TRD-ACTION           PIC X(04).
012700         10  WS-TRD-QUANTITY         PIC 9(07).
012800         10  WS-TRD-PRICE            PIC 9(07)V99.
012900         10  WS-TRD-PNL-SW           PIC X(01).
013000             88  WS-TRD-PNL-POSTED       VALUE 'Y'.
013100             88  WS-TRD-PNL-OPEN         VALUE 'N'.
013200         10  WS-TRD-PNL              PIC S9(09)V99.
013300         10  FILLER                  PIC X(05).
013400*
013500*    RUN-LEVEL DAILY ACCUMULATORS - RESET ONCE, AT PROGRAM ENTRY,
013600*    SINCE ONE BATCH RUN IS ONE TRADING DAY
013700*
013800 01  WS-DAILY-TOTALS.
013900     05  WS-DAILY-LOSS               PIC 9(09)V99   VALUE ZERO.
014000     05  WS-DAILY-PROFIT             PIC 9(09)V99   VALUE ZERO.
014100     05  WS-TRADES-TODAY             PIC 9(02) COMP VALUE ZERO.
014200     05  WS-FIRST-CALL-SW            PIC X(01)      VALUE 'Y'.
014300         88  WS-FIRST-CALL               VALUE 'Y'.
014400     05  FILLER                      PIC X(07).
014500*
014600*    GENERAL WORK AREA FOR THE CONSTRAINT CHECKS AND P&L POSTING
014700*
014800 01  WS-WORK-AREA.
014900     05  WS-USED-CAPITAL             PIC 9(11)V99.
015000     05  WS-AVAILABLE-CAPITAL        PIC 9(11)V99.
015100     05  WS-SECTOR-EXPOSURE          PIC 9(11)V99.
015200     05  WS-NET-PNL-ACCUM            PIC S9(11)V99.
015300     05  WS-DAILY-LOSS-PCT           PIC V9999.
015400     05  WS-ABS-QTY                  PIC 9(07)      COMP.
015500     05  WS-FOUND-SW                 PIC X(01).
015600         88  WS-FOUND                    VALUE 'Y'.
015700         88  WS-NOT-FOUND                VALUE 'N'.
015800     05  WS-SUB                      PIC 9(02)      COMP.
015900     05  WS-DSUB                     PIC 9(05)      COMP.
016000     05  FILLER                      PIC X(06).
016100*
016200*    CORRELATION GROUP TABLE - THREE ADVISORY GROUPS, SEARCHED
016300*    WHEN A NEW POSITION IS ADDED (SEE 320-CORRELATION-CHECK)
016400*
016500 01  WS-CORREL-TABLE-AREA.
016600     05  FILLER PIC X(12) VALUE 'HDFCBANK'.
016700     05  FILLER PIC X(08) VALUE 'BANKING'.
016800     05  FILLER PIC X(12) VALUE 'ICICIBANK'.
016900     05  FILLER PIC X(08) VALUE 'BANKING'.
017000     05  FILLER PIC X(12) VALUE 'SBIN'.
017100     05  FILLER PIC X(08) VALUE 'BANKING'.
017200     05  FILLER PIC X(12) VALUE 'KOTAKBANK'.
017300     05  FILLER PIC X(08) VALUE 'BANKING'.
017400     05  FILLER PIC X(12) VALUE 'AXISBANK'.
017500     05  FILLER PIC X(08) VALUE 'BANKING'.
017600     05  FILLER PIC X(12) VALUE 'TCS'.
017700     05  FILLER PIC X(08) VALUE 'IT'.
017800     05  FILLER PIC X(12) VALUE 'INFY'.
017900     05  FILLER PIC X(08) VALUE 'IT'.
018000     05  FILLER PIC X(12) VALUE 'WIPRO'.
018100     05  FILLER PIC X(08) VALUE 'IT'.
018200     05  FILLER PIC X(12) VALUE 'HCLTECH'.
018300     05  FILLER PIC X(08) VALUE 'IT'.
018400     05  FILLER PIC X(12) VALUE 'TECHM'.
018500     05  FILLER PIC X(08) VALUE 'IT'.
018600     05  FILLER PIC X(12) VALUE 'MARUTI'.
018700     05  FILLER PIC X(08) VALUE 'AUTO'.
018800     05  FILLER PIC X(12) VALUE 'TATAMOTORS'.
018900     05  FILLER PIC X(08) VALUE 'AUTO'.
019000     05  FILLER PIC X(12) VALUE 'M&M'.
019100     05  FILLER PIC X(08) VALUE 'AUTO'.
019200     05  FILLER PIC X(12) VALUE 'BAJAJ-AUTO'.
019300     05  FILLER PIC X(08) VALUE 'AUTO'.
019400     05  FILLER PIC X(12) VALUE 'EICHERMOT'.
019500     05  FILLER PIC X(08) VALUE 'AUTO'.
019600*
019700 01  WS-CORREL-TABLE REDEFINES WS-CORREL-TABLE-AREA.
019800     05  WS-CORREL-ENTRY OCCURS 15 TIMES INDEXED BY WS-CORREL-IDX.
019900         10  WS-CORREL-SYMBOL        PIC X(12).
020000         10  WS-CORREL-GROUP         PIC X(08).
020100*
020200*    EDITED REPORT FIELDS - MONEY AND PERCENT LINES ON THE SUMMARY
020300*
020400 01  WS-REPORT-EDIT-AREA.
020500     05  WS-ED-MONEY-11               PIC Z,ZZZ,ZZZ,ZZ9.99.
020600     05  WS-ED-MONEY-9                PIC Z,ZZZ,ZZ9.99.
020700     05  WS-ED-MONEY-9B               PIC Z,ZZZ,ZZ9.99.
020800     05  WS-ED-MONEY-9S               PIC -Z,ZZZ,ZZ9.99.
020900     05  WS-ED-RR-RATIO               PIC ZZ9.99.
021000     05  WS-ED-PCT                    PIC ZZ9.99.
021100     05  WS-ED-QTY                    PIC ---,ZZ9.
021200     05  FILLER                       PIC X(04).
021300*
021400*    DAILY LOSS PERCENT SPLIT - REDEFINED FOR THE TRACE LINE THE
021500*    SAME WAY RISKCALC SPLITS ITS RISK PERCENT FOR SYSOUT
021600*
021700 01  WS-LOSS-PCT-DISPLAY-GROUP.
021800     05  WS-LOSS-PCT-WHOLE            PIC 9(01).
021900     05  WS-LOSS-PCT-FRAC             PIC 9(04).
022000     05  FILLER                       PIC X(03).
022100*
022200 01  WS-LOSS-PCT-COMBINED REDEFINES WS-LOSS-PCT-DISPLAY-GROUP
022300                                     PIC 9V9999.
022400*
022500*    RUN-DATE GROUP - REDEFINED FOR THE REPORT HEADER AND TRACE
022600*
022700 01  WS-RUN-DATE-GROUP.
022800     05  WS-RUN-CC                   PIC 9(02).
022900     05  WS-RUN-YY                   PIC 9(02).
023000     05  WS-RUN-MM                   PIC 9(02).
023100     05  WS-RUN-DD                   PIC 9(02).
023200*
023300 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-GROUP PIC 9(08).
023400*
023500 LINKAGE SECTION.
023600*
023700     COPY WORKAREA.
023800*
023900 PROCEDURE DIVISION USING WA-PORTFOLIO-REQUEST
024000                           WA-CAPITAL-PARMS
024100                           WA-POSITION-RECORD
024200                           WA-EXIT-RECORD
024300                           WA-DECISION-LOG-TABLE
024400                           WA-CONVICTION-SUMMARY-TABLE
024500                           WA-PORTFOLIO-RETURN.
024600*
024700 000-MAIN-ENTRY.
024800*
024900     IF WS-FIRST-CALL
025000         PERFORM 010-RESET-DAILY-TOTALS THRU 010-EX
025100         MOVE 'N' TO WS-FIRST-CALL-SW
025200     END-IF.
025300*
025400     MOVE '00' TO PRT-RETURN-CODE.
025500     MOVE SPACES TO PRT-REASON.
025600*
025700     EVALUATE TRUE
025800         WHEN PRQ-TYPE-CAN-TAKE
025900             PERFORM 200-CAN-TAKE-TRADE       THRU 200-EX
026000         WHEN PRQ-TYPE-ADD-TRADE
026100             PERFORM 300-ADD-POSITION         THRU 300-EX
026200         WHEN PRQ-TYPE-UPDATE-PRICE
026300             PERFORM 350-UPDATE-PRICE         THRU 350-EX
026400         WHEN PRQ-TYPE-PROCESS-EXITS
026500             PERFORM 400-PROCESS-EXITS        THRU 400-EX
026600         WHEN PRQ-TYPE-BUILD-SUMMARY
026700             PERFORM 800-BUILD-SUMMARY-REPORT THRU 800-EX
026800         WHEN OTHER
026900             MOVE '99' TO PRT-RETURN-CODE
027000             MOVE 'UNKNOWN PORTFOLIO REQUEST TYPE' TO PRT-REASON
027100     END-EVALUATE.
027200*
027300     IF PM-TRACE-REQUESTED
027400         MOVE WS-DAILY-LOSS-PCT TO WS-LOSS-PCT-COMBINED
027500         DISPLAY 'PORTFMGR TRACE - TYPE: ' PRQ-REQUEST-TYPE
027600                 ' RC: ' PRT-RETURN-CODE
027700                 ' POSITIONS: ' WS-POS-COUNT
027800                 ' TRADES-TODAY: ' WS-TRADES-TODAY
027900                 ' LOSS-PCT: ' WS-LOSS-PCT-WHOLE
028000                 '.' WS-LOSS-PCT-FRAC
028100     END-IF.
028200*
028300     GOBACK.
028400*
028500******************************************************************
028600*    010-RESET-DAILY-TOTALS - NEW-TRADING-DAY BOUNDARY.  ONE BATCH
028700*    RUN IS ONE TRADING DAY, SO THIS FIRES EXACTLY ONCE PER RUN.
028800******************************************************************
028900 010-RESET-DAILY-TOTALS.
029000*
029100     MOVE ZERO TO WS-DAILY-LOSS WS-DAILY-PROFIT WS-TRADES-TODAY.
029200     MOVE ZERO TO WS-POS-COUNT WS-TRD-COUNT.
029300*
029400 010-EX. EXIT.
029500*
029600******************************************************************
029700*    200-CAN-TAKE-TRADE - FIVE ORDERED CONSTRAINT CHECKS, FIRST
029800*    FAILURE REJECTS.  PRQ-SECTOR SPACES MEANS SECTOR UNKNOWN, SO
029900*    CHECK 5 IS SKIPPED PER SHOP RULE.
030000******************************************************************
030100 200-CAN-TAKE-TRADE.
030200*
030300     PERFORM 210-CHECK-MAX-POSITIONS THRU 210-EX.
030400     IF NOT PRT-RC-OK
030500         GO TO 200-EX
030600     END-IF.
030700*
030800     PERFORM 220-CHECK-DAILY-LOSS THRU 220-EX.
030900     IF NOT PRT-RC-OK
031000         GO TO 200-EX
031100     END-IF.
031200*
031300     PERFORM 230-CHECK-MAX-TRADES THRU 230-EX.
031400     IF NOT PRT-RC-OK
031500         GO TO 200-EX
031600     END-IF.
031700*
031800     PERFORM 240-CHECK-AVAILABLE-CAPITAL THRU 240-EX.
031900     IF NOT PRT-RC-OK
032000         GO TO 200-EX
032100     END-IF.
032200*
032300     IF PRQ-SECTOR NOT = SPACES
032400         PERFORM 250-CHECK-SECTOR-EXPOSURE THRU 250-EX
032500     END-IF.
032600*
032700 200-EX. EXIT.
032800*
032900******************************************************************
033000*    210-CHECK-MAX-POSITIONS
033100******************************************************************
033200 210-CHECK-MAX-POSITIONS.
033300*
033400     IF WS-POS-COUNT NOT < CAP-MAX-POSITIONS
033500         MOVE '90' TO PRT-RETURN-CODE
033600         MOVE 'MAXIMUM POSITIONS ALREADY ACTIVE' TO PRT-REASON
033700     END-IF.
033800*
033900 210-EX. EXIT.
034000*
034100******************************************************************
034200*    220-CHECK-DAILY-LOSS
034300******************************************************************
034400 220-CHECK-DAILY-LOSS.
034500*
034600     PERFORM 225-COMPUTE-LOSS-PCT THRU 225-EX.
034700*
034800     IF WS-DAILY-LOSS-PCT NOT < CAP-DAILY-LOSS-LIMIT-PCT
034900         MOVE '90' TO PRT-RETURN-CODE
035000         MOVE 'DAILY LOSS LIMIT REACHED' TO PRT-REASON
035100     END-IF.
035200*
035300 220-EX. EXIT.
035400*
035500 225-COMPUTE-LOSS-PCT.
035600*
035700     IF CAP-CAPITAL-AMOUNT = ZERO
035800         MOVE ZERO TO WS-DAILY-LOSS-PCT
035900     ELSE
036000         COMPUTE WS-DAILY-LOSS-PCT =
036100             WS-DAILY-LOSS / CAP-CAPITAL-AMOUNT
036200     END-IF.
036300*
036400 225-EX. EXIT.
036500*
036600******************************************************************
036700*    230-CHECK-MAX-TRADES
036800******************************************************************
036900 230-CHECK-MAX-TRADES.
037000*
037100     IF WS-TRADES-TODAY NOT < CAP-MAX-TRADES-PER-DAY
037200         MOVE '90' TO PRT-RETURN-CODE
037300         MOVE 'MAXIMUM TRADES PER DAY REACHED' TO PRT-REASON
037400     END-IF.
037500*
037600 230-EX. EXIT.
037700*
037800******************************************************************
037900*    240-CHECK-AVAILABLE-CAPITAL
038000******************************************************************
038100 240-CHECK-AVAILABLE-CAPITAL.
038200*
038300     PERFORM 245-SUM-POSITION-VALUES THRU 245-EX.
038400*
038500     COMPUTE WS-AVAILABLE-CAPITAL =
038600         CAP-CAPITAL-AMOUNT - WS-USED-CAPITAL.
038700*
038800     IF PRQ-POSITION-VALUE > WS-AVAILABLE-CAPITAL
038900         MOVE '90' TO PRT-RETURN-CODE
039000         MOVE 'INSUFFICIENT CAPITAL' TO PRT-REASON
039100     END-IF.
039200*
039300 240-EX. EXIT.
039400*
039500 245-SUM-POSITION-VALUES.
039600*
039700     MOVE ZERO TO WS-USED-CAPITAL.
039800*
039900     IF WS-POS-COUNT > ZERO
040000         PERFORM 246-ADD-POSITION-VALUE THRU 246-EX
040100             VARYING WS-SUB FROM 1 BY 1
040200                 UNTIL WS-SUB > WS-POS-COUNT
040300     END-IF.
040400*
040500 245-EX. EXIT.
040600*
040700 246-ADD-POSITION-VALUE.
040800*
040900     SET WS-POS-IDX TO WS-SUB.
041000     PERFORM 247-ABSOLUTE-QUANTITY THRU 247-EX.
041100     COMPUTE WS-USED-CAPITAL = WS-USED-CAPITAL +
041200         (WS-ABS-QTY * WS-POS-CURRENT-PRICE (WS-POS-IDX)).
041300*
041400 246-EX. EXIT.
041500*
041600 247-ABSOLUTE-QUANTITY.
041700*
041800     IF WS-POS-QUANTITY (WS-POS-IDX) < ZERO
041900         COMPUTE WS-ABS-QTY = 0 - WS-POS-QUANTITY (WS-POS-IDX)
042000     ELSE
042100         MOVE WS-POS-QUANTITY (WS-POS-IDX) TO WS-ABS-QTY
042200     END-IF.
042300*
042400 247-EX. EXIT.
042500*
042600******************************************************************
042700*    250-CHECK-SECTOR-EXPOSURE
042800******************************************************************
042900 250-CHECK-SECTOR-EXPOSURE.
043000*
043100     MOVE ZERO TO WS-SECTOR-EXPOSURE.
043200*
043300     IF WS-POS-COUNT > ZERO
043400         PERFORM 255-ADD-SECTOR-VALUE THRU 255-EX
043500             VARYING WS-SUB FROM 1 BY 1
043600                 UNTIL WS-SUB > WS-POS-COUNT
043700     END-IF.
043800*
043900     IF (WS-SECTOR-EXPOSURE + PRQ-POSITION-VALUE) >
044000             (CAP-CAPITAL-AMOUNT * CAP-MAX-SECTOR-EXPOS-PCT)
044100         MOVE '90' TO PRT-RETURN-CODE
044200         MOVE 'SECTOR EXPOSURE LIMIT' TO PRT-REASON
044300     END-IF.
044400*
044500 250-EX. EXIT.
044600*
044700 255-ADD-SECTOR-VALUE.
044800*
044900     SET WS-POS-IDX TO WS-SUB.
045000     IF WS-POS-SECTOR (WS-POS-IDX) = PRQ-SECTOR
045100         PERFORM 247-ABSOLUTE-QUANTITY THRU 247-EX
045200         COMPUTE WS-SECTOR-EXPOSURE = WS-SECTOR-EXPOSURE +
045300             (WS-ABS-QTY * WS-POS-CURRENT-PRICE (WS-POS-IDX))
045400     END-IF.
045500*
045600 255-EX. EXIT.
045700*
045800******************************************************************
045900*    300-ADD-POSITION - DUPLICATE SYMBOL IS IGNORED WITH A
046000*    WARNING, OTHERWISE INSERT THE POSITION AND APPEND THE LOG
046100******************************************************************
046200 300-ADD-POSITION.
046300*
046400     SET WS-NOT-FOUND TO TRUE.
046500     IF WS-POS-COUNT > ZERO
046600         SET WS-POS-IDX TO 1
046700         SEARCH WS-POS-ENTRY
046800             AT END
046900                 CONTINUE
047000             WHEN WS-POS-SYMBOL (WS-POS-IDX) = PRQ-SYMBOL
047100                 SET WS-FOUND TO TRUE
047200         END-SEARCH
047300     END-IF.
047400*
047500     IF WS-FOUND
047600         DISPLAY 'PORTFMGR WARNING - DUPLICATE POSITION IGNORED '
047700                 '- ' PRQ-SYMBOL
047800         GO TO 300-EX
047900     END-IF.
048000*
048100     ADD 1 TO WS-POS-COUNT.
048200     SET WS-POS-IDX TO WS-POS-COUNT.
048300*
048400     MOVE PRQ-SYMBOL             TO WS-POS-SYMBOL (WS-POS-IDX).
048500     IF PRQ-ACTION = 'SELL'
048600         COMPUTE WS-POS-QUANTITY (WS-POS-IDX) = 0 - PRQ-QUANTITY
048700     ELSE
048800         MOVE PRQ-QUANTITY       TO WS-POS-QUANTITY (WS-POS-IDX)
048900     END-IF.
049000     MOVE PRQ-PRICE      TO WS-POS-ENTRY-PRICE (WS-POS-IDX).
049100     MOVE PRQ-PRICE      TO WS-POS-CURRENT-PRICE (WS-POS-IDX).
049200     MOVE ZERO                   TO WS-POS-STOP-LOSS (WS-POS-IDX)
049300                                     WS-POS-TARGET (WS-POS-IDX)
049400                                     WS-POS-PNL (WS-POS-IDX).
049500     MOVE PRQ-SECTOR              TO WS-POS-SECTOR (WS-POS-IDX).
049600*
049700     ADD 1 TO WS-TRADES-TODAY.
049800*
049900     PERFORM 310-APPEND-TRADE-LOG THRU 310-EX.
050000     PERFORM 320-CORRELATION-CHECK THRU 320-EX.
050100*
050200 300-EX. EXIT.
050300*
050400 310-APPEND-TRADE-LOG.
050500*
050600     IF WS-TRD-COUNT < 500
050700         ADD 1 TO WS-TRD-COUNT
050800         SET WS-TRD-IDX TO WS-TRD-COUNT
050900         MOVE PRQ-SYMBOL   TO WS-TRD-SYMBOL (WS-TRD-IDX)
051000         IF PRQ-ACTION = 'SELL'
051100             MOVE 'SELL' TO WS-TRD-ACTION (WS-TRD-IDX)
051200         ELSE
051300             MOVE 'BUY'  TO WS-TRD-ACTION (WS-TRD-IDX)
051400         END-IF
051500         MOVE PRQ-QUANTITY TO WS-TRD-QUANTITY (WS-TRD-IDX)
051600         MOVE PRQ-PRICE    TO WS-TRD-PRICE (WS-TRD-IDX)
051700         SET WS-TRD-PNL-OPEN (WS-TRD-IDX) TO TRUE
051800         MOVE ZERO         TO WS-TRD-PNL (WS-TRD-IDX)
051900     END-IF.
052000*
052100 310-EX. EXIT.
052200*
052300******************************************************************
052400*    320-CORRELATION-CHECK - ADVISORY ONLY.  A NEW SYMBOL IN THE
052500*    SAME GROUP AS AN ACTIVE POSITION IS LOGGED, NOT REJECTED.
052600******************************************************************
052700 320-CORRELATION-CHECK.
052800*
052900     SET WS-CORREL-IDX TO 1.
053000     SEARCH WS-CORREL-ENTRY
053100         AT END
053200             CONTINUE
053300         WHEN WS-CORREL-SYMBOL (WS-CORREL-IDX) = PRQ-SYMBOL
053400             PERFORM 325-SCAN-GROUP-POSITIONS THRU 325-EX
053500     END-SEARCH.
053600*
053700 320-EX. EXIT.
053800*
053900 325-SCAN-GROUP-POSITIONS.
054000*
054100     IF WS-POS-COUNT > ZERO
054200         PERFORM 326-CHECK-ONE-GROUP-POSITION THRU 326-EX
054300             VARYING WS-SUB FROM 1 BY 1
054400                 UNTIL WS-SUB > WS-POS-COUNT
054500     END-IF.
054600*
054700 325-EX. EXIT.
054800*
054900 326-CHECK-ONE-GROUP-POSITION.
055000*
055100     SET WS-POS-IDX TO WS-SUB.
055200     IF WS-POS-SYMBOL (WS-POS-IDX) NOT = PRQ-SYMBOL
055300             AND WS-CORREL-GROUP (WS-CORREL-IDX) NOT = SPACES
055400         DISPLAY 'PORTFMGR ADVISORY - ' PRQ-SYMBOL
055500                 ' CORRELATED WITH ACTIVE POSITION '
055600                 WS-POS-SYMBOL (WS-POS-IDX)
055700                 ' VIA GROUP ' WS-CORREL-GROUP (WS-CORREL-IDX)
055800     END-IF.
055900*
056000 326-EX. EXIT.
056100*
056200******************************************************************
056300*    350-UPDATE-PRICE - MARK-TO-MARKET.  STRATVAL DRIVES THIS
056400*    ENTRY POINT ONCE PER OPEN POSITION EVERY TIME A FRESH PRICE
056500*    IS AVAILABLE FOR THE SYMBOL.  CURRENT PRICE IS REPLACED AND
056600*    THE UNREALIZED P&L IS RECOMPUTED WITH THE SAME LONG/SHORT
056700*    FORMULA 420-POST-PNL USES ON A REALIZED EXIT.  THE DAILY
056800*    LOSS/PROFIT ACCUMULATORS ARE NOT TOUCHED HERE - THOSE MOVE
056900*    ONLY ON A REALIZED EXIT.
057000******************************************************************
057100 350-UPDATE-PRICE.
057200*
057300     SET WS-NOT-FOUND TO TRUE.
057400     IF WS-POS-COUNT > ZERO
057500         SET WS-POS-IDX TO 1
057600         SEARCH WS-POS-ENTRY
057700             AT END
057800                 CONTINUE
057900             WHEN WS-POS-SYMBOL (WS-POS-IDX) = PRQ-SYMBOL
058000                 SET WS-FOUND TO TRUE
058100         END-SEARCH
058200     END-IF.
058300*
058400     IF WS-NOT-FOUND
058500         MOVE '90' TO PRT-RETURN-CODE
058600         MOVE 'PRICE UPDATE - SYMBOL NOT IN POSITION TABLE'
058700                                       TO PRT-REASON
058800         GO TO 350-EX
058900     END-IF.
059000*
059100     MOVE PRQ-PRICE TO WS-POS-CURRENT-PRICE (WS-POS-IDX).
059200*
059300     IF WS-POS-QUANTITY (WS-POS-IDX) > ZERO
059400         COMPUTE WS-POS-PNL (WS-POS-IDX) =
059500             (WS-POS-CURRENT-PRICE (WS-POS-IDX)
059600                 - WS-POS-ENTRY-PRICE (WS-POS-IDX))
059700                 * WS-POS-QUANTITY (WS-POS-IDX)
059800     ELSE
059900         COMPUTE WS-POS-PNL (WS-POS-IDX) =
060000             (WS-POS-ENTRY-PRICE (WS-POS-IDX)
060100                 - WS-POS-CURRENT-PRICE (WS-POS-IDX))
060200                 * (0 - WS-POS-QUANTITY (WS-POS-IDX))
060300     END-IF.
060400*
060500 350-EX. EXIT.
060600*
060700******************************************************************
060800*    400-PROCESS-EXITS - PORTFMGR OWNS THE EXITS FILE.  READ IT
060900*    ONCE, END TO END, AFTER ALL SIGNALS HAVE BEEN PROCESSED.
061000******************************************************************
061100 400-PROCESS-EXITS.
061200*
061300     OPEN INPUT EXITS-FILE.
061400*
061500     IF WS-EXITS-STATUS = '35'
061600         GO TO 400-EX
061700     END-IF.
061800*
061900     IF WS-EXITS-STATUS NOT = '00'
062000         MOVE 'ERROR OPENING FILE EXITS'   TO WS-ERR-MSG
062100         MOVE WS-EXITS-STATUS               TO WS-ERR-CDE
062200         MOVE '400-PROCESS-EXITS'           TO WS-ERR-PROC
062300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
062400     END-IF.
062500*
062600     PERFORM 405-READ-ONE-EXIT THRU 405-EX
062700         UNTIL WS-EXITS-STATUS = '10'.
062800*
062900     CLOSE EXITS-FILE.
063000*
063100 400-EX. EXIT.
063200*
063300 405-READ-ONE-EXIT.
063400*
063500     READ EXITS-FILE.
063600*
063700     EVALUATE WS-EXITS-STATUS
063800         WHEN '00'
063900             MOVE EXITS-RECORD TO WA-EXIT-RECORD
064000             PERFORM 410-REMOVE-POSITION THRU 410-EX
064100         WHEN '10'
064200             CONTINUE
064300         WHEN OTHER
064400             MOVE 'EXITS FILE I/O ERROR ON READ' TO WS-ERR-MSG
064500             MOVE WS-EXITS-STATUS                 TO WS-ERR-CDE
064600             MOVE '405-READ-ONE-EXIT'             TO WS-ERR-PROC
064700             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
064800     END-EVALUATE.
064900*
065000 405-EX. EXIT.
065100*
065200******************************************************************
065300*    410-REMOVE-POSITION - FIND THE POSITION, POST REALIZED P&L,
065400*    STAMP THE EARLIEST OPEN TRADE LOG ENTRY, DELETE THE POSITION
065500******************************************************************
065600 410-REMOVE-POSITION.
065700*
065800     SET WS-NOT-FOUND TO TRUE.
065900     IF WS-POS-COUNT > ZERO
066000         SET WS-POS-IDX TO 1
066100         SEARCH WS-POS-ENTRY
066200             AT END
066300                 CONTINUE
066400             WHEN WS-POS-SYMBOL (WS-POS-IDX) = EXT-SYMBOL
066500                 SET WS-FOUND TO TRUE
066600         END-SEARCH
066700     END-IF.
066800*
066900     IF WS-NOT-FOUND
067000         DISPLAY 'PORTFMGR WARNING - EXIT FOR UNKNOWN POSITION - '
067100                 EXT-SYMBOL
067200         GO TO 410-EX
067300     END-IF.
067400*
067500     PERFORM 420-POST-PNL THRU 420-EX.
067600     PERFORM 430-STAMP-TRADE-LOG THRU 430-EX.
067700     PERFORM 440-DELETE-POSITION THRU 440-EX.
067800*
067900     IF WS-DAILY-LOSS-PCT NOT < CAP-DAILY-LOSS-LIMIT-PCT
068000         DISPLAY '*** PORTFMGR CRITICAL - DAILY LOSS LIMIT '
068100                 'REACHED AFTER EXIT ON ' EXT-SYMBOL ' ***'
068200     END-IF.
068300*
068400 410-EX. EXIT.
068500*
068600******************************************************************
068700*    420-POST-PNL - LONG:  (EXIT - ENTRY) * QTY
068800*                   SHORT: (ENTRY - EXIT) * ABS(QTY)
068900******************************************************************
069000 420-POST-PNL.
069100*
069200     IF WS-POS-QUANTITY (WS-POS-IDX) > ZERO
069300         COMPUTE WS-POS-PNL (WS-POS-IDX) =
069400             (EXT-EXIT-PRICE - WS-POS-ENTRY-PRICE (WS-POS-IDX))
069500                 * WS-POS-QUANTITY (WS-POS-IDX)
069600     ELSE
069700         COMPUTE WS-POS-PNL (WS-POS-IDX) =
069800             (WS-POS-ENTRY-PRICE (WS-POS-IDX) - EXT-EXIT-PRICE)
069900                 * (0 - WS-POS-QUANTITY (WS-POS-IDX))
070000     END-IF.
070100*
070200     IF WS-POS-PNL (WS-POS-IDX) < ZERO
070300         COMPUTE WS-DAILY-LOSS = WS-DAILY-LOSS -
070400             WS-POS-PNL (WS-POS-IDX)
070500     ELSE
070600         COMPUTE WS-DAILY-PROFIT = WS-DAILY-PROFIT +
070700             WS-POS-PNL (WS-POS-IDX)
070800     END-IF.
070900*
071000     PERFORM 225-COMPUTE-LOSS-PCT THRU 225-EX.
071100*
071200 420-EX. EXIT.
071300*
071400******************************************************************
071500*    430-STAMP-TRADE-LOG - EARLIEST UNSTAMPED TRADE LOG ENTRY FOR
071600*    THIS SYMBOL RECEIVES THE REALIZED P&L
071700******************************************************************
071800 430-STAMP-TRADE-LOG.
071900*
072000     SET WS-NOT-FOUND TO TRUE.
072100     IF WS-TRD-COUNT > ZERO
072200         PERFORM 435-CHECK-ONE-TRADE THRU 435-EX
072300             VARYING WS-DSUB FROM 1 BY 1
072400                 UNTIL WS-DSUB > WS-TRD-COUNT OR WS-FOUND
072500     END-IF.
072600*
072700 430-EX. EXIT.
072800*
072900 435-CHECK-ONE-TRADE.
073000*
073100     SET WS-TRD-IDX TO WS-DSUB.
073200     IF WS-TRD-SYMBOL (WS-TRD-IDX) = EXT-SYMBOL
073300             AND WS-TRD-PNL-OPEN (WS-TRD-IDX)
073400         MOVE WS-POS-PNL (WS-POS-IDX) TO WS-TRD-PNL (WS-TRD-IDX)
073500         SET WS-TRD-PNL-POSTED (WS-TRD-IDX) TO TRUE
073600         SET WS-FOUND TO TRUE
073700     END-IF.
073800*
073900 435-EX. EXIT.
074000*
074100******************************************************************
074200*    440-DELETE-POSITION - CLOSE THE GAP BY SLIDING THE ENTRIES
074300*    ABOVE THIS INDEX DOWN ONE SLOT
074400******************************************************************
074500 440-DELETE-POSITION.
074600*
074700     IF WS-POS-IDX < WS-POS-COUNT
074800         PERFORM 445-SLIDE-ONE-ENTRY THRU 445-EX
074900             VARYING WS-SUB FROM WS-POS-IDX BY 1
075000                 UNTIL WS-SUB NOT < WS-POS-COUNT
075100     END-IF.
075200*
075300     SUBTRACT 1 FROM WS-POS-COUNT.
075400*
075500 440-EX. EXIT.
075600*
075700 445-SLIDE-ONE-ENTRY.
075800*
075900     MOVE WS-POS-ENTRY (WS-SUB + 1) TO WS-POS-ENTRY (WS-SUB).
076000*
076100 445-EX. EXIT.
076200*
076300******************************************************************
076400*    800-BUILD-SUMMARY-REPORT - HEADER, COUNTERS, P AND L, RISK,
076500*    POSITION DETAIL, DECISION LOG AND CONVICTION SCHEDULE BLOCKS
076600******************************************************************
076700 800-BUILD-SUMMARY-REPORT.
076800*
076900     OPEN OUTPUT SUMMARY-FILE.
077000*
077100     IF WS-SUMMARY-STATUS NOT = '00'
077200         MOVE 'ERROR OPENING FILE SUMMARY-REPORT' TO WS-ERR-MSG
077300         MOVE WS-SUMMARY-STATUS                    TO WS-ERR-CDE
077400         MOVE '800-BUILD-SUMMARY-REPORT'           TO WS-ERR-PROC
077500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
077600     END-IF.
077700*
077800     ACCEPT WS-RUN-DATE-GROUP FROM DATE YYYYMMDD.
077900*
078000     PERFORM 810-WRITE-HEADER-BLOCK   THRU 810-EX.
078100     PERFORM 820-WRITE-PNL-RISK-BLOCK THRU 820-EX.
078200     PERFORM 830-WRITE-POSITION-LINES THRU 830-EX.
078300     PERFORM 840-WRITE-DECISION-LOG   THRU 840-EX.
078400     PERFORM 850-WRITE-CONV-SCHEDULE  THRU 850-EX.
078500*
078600     CLOSE SUMMARY-FILE.
078700*
078800 800-EX. EXIT.
078900*
079000 810-WRITE-HEADER-BLOCK.
079100*
079200     PERFORM 245-SUM-POSITION-VALUES THRU 245-EX.
079300*
079400     COMPUTE WS-AVAILABLE-CAPITAL =
079500         CAP-CAPITAL-AMOUNT - WS-USED-CAPITAL.
079600*
079700     MOVE SPACES TO SUMMARY-LINE.
079800     STRING 'PORTFOLIO SUMMARY REPORT - RUN DATE '
079900             WS-RUN-DATE-NUM DELIMITED BY SIZE
080000             INTO SUMMARY-LINE.
080100     WRITE SUMMARY-LINE.
080200*
080300     MOVE CAP-CAPITAL-AMOUNT TO WS-ED-MONEY-11.
080400     MOVE SPACES TO SUMMARY-LINE.
080500     STRING 'CAPITAL           : ' WS-ED-MONEY-11
080600             DELIMITED BY SIZE INTO SUMMARY-LINE.
080700     WRITE SUMMARY-LINE.
080800*
080900     MOVE WS-USED-CAPITAL TO WS-ED-MONEY-11.
081000     IF CAP-CAPITAL-AMOUNT = ZERO
081100         MOVE ZERO TO WS-ED-PCT
081200     ELSE
081300         COMPUTE WS-ED-PCT ROUNDED =
081400             (WS-USED-CAPITAL / CAP-CAPITAL-AMOUNT) * 100
081500     END-IF.
081600     MOVE SPACES TO SUMMARY-LINE.
081700     STRING 'USED CAPITAL      : ' WS-ED-MONEY-11
081800             '   UTILIZATION % : ' WS-ED-PCT
081900             DELIMITED BY SIZE INTO SUMMARY-LINE.
082000     WRITE SUMMARY-LINE.
082100*
082200     MOVE WS-AVAILABLE-CAPITAL TO WS-ED-MONEY-11.
082300     MOVE SPACES TO SUMMARY-LINE.
082400     STRING 'AVAILABLE CAPITAL : ' WS-ED-MONEY-11
082500             DELIMITED BY SIZE INTO SUMMARY-LINE.
082600     WRITE SUMMARY-LINE.
082700*
082800     MOVE WS-POS-COUNT TO WS-ED-QTY.
082900     MOVE SPACES TO SUMMARY-LINE.
083000     STRING 'ACTIVE POSITIONS  : ' WS-ED-QTY
083100             ' / ' CAP-MAX-POSITIONS
083200             DELIMITED BY SIZE INTO SUMMARY-LINE.
083300     WRITE SUMMARY-LINE.
083400*
083500     MOVE WS-TRADES-TODAY TO WS-ED-QTY.
083600     MOVE SPACES TO SUMMARY-LINE.
083700     STRING 'TRADES TODAY      : ' WS-ED-QTY
083800             ' / ' CAP-MAX-TRADES-PER-DAY
083900             DELIMITED BY SIZE INTO SUMMARY-LINE.
084000     WRITE SUMMARY-LINE.
084100*
084200 810-EX. EXIT.
084300*
084400 820-WRITE-PNL-RISK-BLOCK.
084500*
084600     COMPUTE WS-NET-PNL-ACCUM = WS-DAILY-PROFIT - WS-DAILY-LOSS.
084700     MOVE WS-NET-PNL-ACCUM TO WS-ED-MONEY-9S.
084800     MOVE SPACES TO SUMMARY-LINE.
084900     STRING 'NET DAILY P AND L : ' WS-ED-MONEY-9S
085000             DELIMITED BY SIZE INTO SUMMARY-LINE.
085100     WRITE SUMMARY-LINE.
085200*
085300     MOVE WS-DAILY-PROFIT TO WS-ED-MONEY-9.
085400     MOVE SPACES TO SUMMARY-LINE.
085500     STRING 'DAILY PROFIT      : ' WS-ED-MONEY-9
085600             DELIMITED BY SIZE INTO SUMMARY-LINE.
085700     WRITE SUMMARY-LINE.
085800*
085900     MOVE WS-DAILY-LOSS TO WS-ED-MONEY-9.
086000     MOVE SPACES TO SUMMARY-LINE.
086100     STRING 'DAILY LOSS        : ' WS-ED-MONEY-9
086200             DELIMITED BY SIZE INTO SUMMARY-LINE.
086300     WRITE SUMMARY-LINE.
086400*
086500     PERFORM 825-SUM-UNREALIZED-PNL THRU 825-EX.
086600     MOVE WS-NET-PNL-ACCUM TO WS-ED-MONEY-9S.
086700     MOVE SPACES TO SUMMARY-LINE.
086800     STRING 'UNREALIZED P AND L: ' WS-ED-MONEY-9S
086900             DELIMITED BY SIZE INTO SUMMARY-LINE.
087000     WRITE SUMMARY-LINE.
087100*
087200     PERFORM 225-COMPUTE-LOSS-PCT THRU 225-EX.
087300     MOVE WS-DAILY-LOSS-PCT TO WS-ED-PCT.
087400     MOVE SPACES TO SUMMARY-LINE.
087500     STRING 'DAILY LOSS %      : ' WS-ED-PCT
087600             '   LIMIT % : ' CAP-DAILY-LOSS-LIMIT-PCT
087700             DELIMITED BY SIZE INTO SUMMARY-LINE.
087800     WRITE SUMMARY-LINE.
087900*
088000     IF WS-DAILY-LOSS-PCT < CAP-DAILY-LOSS-LIMIT-PCT
088100         COMPUTE WS-ED-PCT ROUNDED =
088200             (CAP-DAILY-LOSS-LIMIT-PCT - WS-DAILY-LOSS-PCT) * 100
088300     ELSE
088400         MOVE ZERO TO WS-ED-PCT
088500     END-IF.
088600     MOVE SPACES TO SUMMARY-LINE.
088700     STRING 'RISK REMAINING %  : ' WS-ED-PCT
088800             DELIMITED BY SIZE INTO SUMMARY-LINE.
088900     WRITE SUMMARY-LINE.
089000*
089100     MOVE SPACES TO SUMMARY-LINE.
089200     IF WS-TRADES-TODAY < CAP-MAX-TRADES-PER-DAY
089300             AND WS-DAILY-LOSS-PCT < CAP-DAILY-LOSS-LIMIT-PCT
089400         STRING 'CAN TRADE MORE    : YES' DELIMITED BY SIZE
089500                 INTO SUMMARY-LINE
089600     ELSE
089700         STRING 'CAN TRADE MORE    : NO' DELIMITED BY SIZE
089800                 INTO SUMMARY-LINE
089900     END-IF.
090000     WRITE SUMMARY-LINE.
090100*
090200 820-EX. EXIT.
090300*
090400 825-SUM-UNREALIZED-PNL.
090500*
090600     MOVE ZERO TO WS-NET-PNL-ACCUM.
090700     IF WS-POS-COUNT > ZERO
090800         PERFORM 826-ADD-ONE-PNL THRU 826-EX
090900             VARYING WS-SUB FROM 1 BY 1
091000                 UNTIL WS-SUB > WS-POS-COUNT
091100     END-IF.
091200*
091300 825-EX. EXIT.
091400*
091500 826-ADD-ONE-PNL.
091600*
091700     SET WS-POS-IDX TO WS-SUB.
091800     COMPUTE WS-NET-PNL-ACCUM = WS-NET-PNL-ACCUM +
091900         WS-POS-PNL (WS-POS-IDX).
092000*
092100 826-EX. EXIT.
092200*
092300 830-WRITE-POSITION-LINES.
092400*
092500     MOVE SPACES TO SUMMARY-LINE.
092600     STRING 'ACTIVE POSITION DETAIL' DELIMITED BY SIZE
092700             INTO SUMMARY-LINE.
092800     WRITE SUMMARY-LINE.
092900*
093000     IF WS-POS-COUNT > ZERO
093100         PERFORM 835-WRITE-ONE-POSITION THRU 835-EX
093200             VARYING WS-SUB FROM 1 BY 1
093300                 UNTIL WS-SUB > WS-POS-COUNT
093400     END-IF.
093500*
093600 830-EX. EXIT.
093700*
093800 835-WRITE-ONE-POSITION.
093900*
094000     SET WS-POS-IDX TO WS-SUB.
094100     MOVE WS-POS-QUANTITY (WS-POS-IDX) TO WS-ED-QTY.
094200     MOVE WS-POS-PNL (WS-POS-IDX)      TO WS-ED-MONEY-9S.
094300     MOVE SPACES TO SUMMARY-LINE.
094400     IF WS-POS-PNL (WS-POS-IDX) < ZERO
094500         STRING WS-POS-SYMBOL (WS-POS-IDX) ' '
094600                 WS-ED-QTY ' '
094700                 WS-POS-ENTRY-PRICE (WS-POS-IDX) ' '
094800                 WS-POS-CURRENT-PRICE (WS-POS-IDX) ' '
094900                 WS-ED-MONEY-9S ' LOSS'
095000                 DELIMITED BY SIZE INTO SUMMARY-LINE
095100     ELSE
095200         STRING WS-POS-SYMBOL (WS-POS-IDX) ' '
095300                 WS-ED-QTY ' '
095400                 WS-POS-ENTRY-PRICE (WS-POS-IDX) ' '
095500                 WS-POS-CURRENT-PRICE (WS-POS-IDX) ' '
095600                 WS-ED-MONEY-9S ' PROFIT'
095700                 DELIMITED BY SIZE INTO SUMMARY-LINE
095800     END-IF.
095900     WRITE SUMMARY-LINE.
096000*
096100 835-EX. EXIT.
096200*
096300 840-WRITE-DECISION-LOG.
096400*
096500     MOVE SPACES TO SUMMARY-LINE.
096600     STRING 'DECISION LOG' DELIMITED BY SIZE INTO SUMMARY-LINE.
096700     WRITE SUMMARY-LINE.
096800*
096900     IF DLG-COUNT > ZERO
097000         PERFORM 845-WRITE-ONE-DECISION THRU 845-EX
097100             VARYING WS-DSUB FROM 1 BY 1
097200                 UNTIL WS-DSUB > DLG-COUNT
097300     END-IF.
097400*
097500     PERFORM 848-WRITE-CONTROL-TOTALS THRU 848-EX.
097600*
097700 840-EX. EXIT.
097800*
097900 845-WRITE-ONE-DECISION.
098000*
098100     SET DLG-IDX TO WS-DSUB.
098200     MOVE DLG-QTY (DLG-IDX)         TO WS-ED-QTY.
098300     MOVE DLG-INVESTMENT (DLG-IDX)  TO WS-ED-MONEY-9.
098400     MOVE DLG-RISK-AMOUNT (DLG-IDX) TO WS-ED-MONEY-9B.
098500     COMPUTE WS-ED-PCT ROUNDED =
098600         DLG-RISK-PCT (DLG-IDX) * 100.
098700     MOVE DLG-RR-RATIO (DLG-IDX)    TO WS-ED-RR-RATIO.
098800     MOVE SPACES TO SUMMARY-LINE.
098900     STRING DLG-SYMBOL (DLG-IDX) ' '
099000             DLG-ACTION (DLG-IDX) ' '
099100             DLG-APPROVED (DLG-IDX) ' '
099200             DLG-REASON (DLG-IDX)
099300             WS-ED-QTY ' '
099400             WS-ED-MONEY-9 ' '
099500             WS-ED-MONEY-9B ' '
099600             WS-ED-PCT ' '
099700             WS-ED-RR-RATIO
099800             DELIMITED BY SIZE INTO SUMMARY-LINE.
099900     WRITE SUMMARY-LINE.
100000*
100100 845-EX. EXIT.
100200*
100300 848-WRITE-CONTROL-TOTALS.
100400*
100500     MOVE ZERO TO WS-USED-CAPITAL WS-SECTOR-EXPOSURE.
100600     MOVE ZERO TO WS-APPR-COUNT.
100700     IF DLG-COUNT > ZERO
100800         PERFORM 849-ADD-ONE-TOTAL THRU 849-EX
100900             VARYING WS-DSUB FROM 1 BY 1
101000                 UNTIL WS-DSUB > DLG-COUNT
101100     END-IF.
101200*
101300     MOVE DLG-COUNT TO WS-ED-QTY.
101400     MOVE SPACES TO SUMMARY-LINE.
101500     STRING 'SIGNALS PROCESSED : ' WS-ED-QTY
101600             DELIMITED BY SIZE INTO SUMMARY-LINE.
101700     WRITE SUMMARY-LINE.
101800*
101900     MOVE WS-APPR-COUNT TO WS-ED-QTY.
102000     MOVE SPACES TO SUMMARY-LINE.
102100     STRING 'APPROVED COUNT    : ' WS-ED-QTY
102200             DELIMITED BY SIZE INTO SUMMARY-LINE.
102300     WRITE SUMMARY-LINE.
102400*
102500     COMPUTE WS-DSUB = DLG-COUNT - WS-APPR-COUNT.
102600     MOVE WS-DSUB TO WS-ED-QTY.
102700     MOVE SPACES TO SUMMARY-LINE.
102800     STRING 'REJECTED COUNT    : ' WS-ED-QTY
102900             DELIMITED BY SIZE INTO SUMMARY-LINE.
103000     WRITE SUMMARY-LINE.
103100*
103200     MOVE WS-USED-CAPITAL TO WS-ED-MONEY-9.
103300     MOVE SPACES TO SUMMARY-LINE.
103400     STRING 'TOTAL APPR INVEST : ' WS-ED-MONEY-9
103500             DELIMITED BY SIZE INTO SUMMARY-LINE.
103600     WRITE SUMMARY-LINE.
103700*
103800     MOVE WS-SECTOR-EXPOSURE TO WS-ED-MONEY-9.
103900     MOVE SPACES TO SUMMARY-LINE.
104000     STRING 'TOTAL APPR RISK   : ' WS-ED-MONEY-9
104100             DELIMITED BY SIZE INTO SUMMARY-LINE.
104200     WRITE SUMMARY-LINE.
104300*
104400 848-EX. EXIT.
104500*
104600 849-ADD-ONE-TOTAL.
104700*
104800     SET DLG-IDX TO WS-DSUB.
104900     IF DLG-APPROVED (DLG-IDX) = 'Y'
105000         ADD 1 TO WS-APPR-COUNT
105100         COMPUTE WS-USED-CAPITAL = WS-USED-CAPITAL +
105200             DLG-INVESTMENT (DLG-IDX)
105300         COMPUTE WS-SECTOR-EXPOSURE = WS-SECTOR-EXPOSURE +
105400             DLG-RISK-AMOUNT (DLG-IDX)
105500     END-IF.
105600*
105700 849-EX. EXIT.
105800*
105900 850-WRITE-CONV-SCHEDULE.
106000*
106100     MOVE SPACES TO SUMMARY-LINE.
106200     STRING 'CONVICTION SCHEDULE' DELIMITED BY SIZE
106300             INTO SUMMARY-LINE.
106400     WRITE SUMMARY-LINE.
106500*
106600     PERFORM 855-WRITE-ONE-CONV-LEVEL THRU 855-EX
106700         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6.
106800*
106900 850-EX. EXIT.
107000*
107100 855-WRITE-ONE-CONV-LEVEL.
107200*
107300     SET CVS-IDX TO WS-SUB.
107400     MOVE CVS-RISK-PERCENT (CVS-IDX) TO WS-ED-PCT.
107500     MOVE CVS-RISK-AMOUNT (CVS-IDX)  TO WS-ED-MONEY-9.
107600     MOVE SPACES TO SUMMARY-LINE.
107700     STRING CVS-CONVICTION-NAME (CVS-IDX) ' '
107800             WS-ED-PCT ' ' WS-ED-MONEY-9
107900             DELIMITED BY SIZE INTO SUMMARY-LINE.
108000     WRITE SUMMARY-LINE.
108100*
108200 855-EX. EXIT.
108300*
108400******************************************************************
108500*    Y0001-ERR-HANDLING - HOUSE ERROR PARAGRAPH, ALL FILE-STATUS
108600*    FAILURES REPORT HERE AND END THE RUN
108700******************************************************************
108800 Y0001-ERR-HANDLING.
108900*
109000     DISPLAY '********************************'.
109100     DISPLAY '  ERROR HANDLING REPORT '.
109200     DISPLAY '********************************'.
109300     DISPLAY '  ' WS-ERR-MSG.
109400     DISPLAY '  ' WS-ERR-CDE.
109500     DISPLAY '  ' WS-ERR-PROC.
109600     DISPLAY '********************************'.
109700*
109800     STOP RUN.
109900*
110000 Y0001-EXIT. EXIT.
110100*
110200 END PROGRAM PORTFMGR.
